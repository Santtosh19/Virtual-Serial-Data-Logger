000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TLMGEN.
000030 AUTHOR. RHONDA KAPLAN.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/04/94.
000060 DATE-COMPILED. 09/04/94.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM DRIVES A FIXED 7-ROW TABLE OF FORCED-
000130*          FAILURE TELEMETRY READINGS AND WRITES THEM TO TLMRAW
000140*          AS A TEST LOAD FOR TLMINGST/TLMANOM.  ROW 6 OF THE
000150*          ORIGINAL SEQUENCE IS A DELIBERATE 5-SECOND SILENCE
000160*          (NO DEVICE SEND) SO ONLY 6 RECORDS ARE ACTUALLY
000170*          WRITTEN; THE TABLE BELOW HOLDS THOSE 6.
000180*
000190*          ROW TIMESTAMPS ARE NOT TABLE CONSTANTS - THEY ARE
000200*          COMPUTED ONE SECOND APART, EXCEPT FOR THE LAST ROW,
000210*          WHICH IS COMPUTED FIVE SECONDS PAST THE ROW BEFORE IT
000220*          TO REPRODUCE THE SILENT GAP (SEE 450-COMPUTE-ROW-TS).
000230*
000240*          EXPECTED RESULT WHEN THIS OUTPUT IS RUN THROUGH
000250*          TLMINGST AND TLMANOM: 1 THRESHOLD_BREACH_TEMP, 1
000260*          THRESHOLD_BREACH_VOLTAGE, 2 RAPID_CHANGE_TEMP, AND 1
000270*          HEARTBEAT_LOSS - USED TO PROVE OUT A NEW RELEASE OF
000280*          THE DETECTOR BEFORE IT GOES TO PRODUCTION.
000290*
000300*    MAINTENANCE
000310*    09/04/94  RDK  ORIGINAL PROGRAM, BUILT FROM THE FIXED TEST
000320*                   SEQUENCE IN THE TELEMETRY PROJECT TEST PLAN
000330*    11/09/99  RDK  Y2K - BASE DATE MOVED TO A 4-DIGIT YEAR       TKT-1127
000340*                   LITERAL, NO OTHER CHANGE
000350*    04/21/02  PLV  ROW 5'S STATUS CORRECTED TO FORCED_ROC_DROP   TKT-1941
000360*                   (WAS MISSPELLED ON INPUT TO THE TEST PLAN)
000370******************************************************************
000380
000390*          THIS PROGRAM NEVER RUNS IN PRODUCTION - IT IS A TEST-
000400*          DATA GENERATOR ONLY, INVOKED BY THE RELEASE-PROVE-OUT
000410*          JCL AHEAD OF TLMINGST AND TLMANOM
000420         OUTPUT FILE PRODUCED      -   TLMRAW
000430
000440         CONSOLE REPORT            -   SYSOUT
000450
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520*    STANDARD SHOP CHANNEL ASSIGNMENT, CARRIED BY EVERY PROGRAM
000530*    IN THE SUITE WHETHER OR NOT IT PRINTS A REPORT
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570*    ECHOES EVERY ROW WRITTEN TO TLMRAW SO THE OPERATOR CAN
000580*    CONFIRM THE TEST LOAD WENT OUT CORRECTLY WITHOUT A SEPARATE
000590*    FILE BROWSE
000600     SELECT SYSOUT
000610     ASSIGN TO UT-S-SYSOUT
000620       ORGANIZATION IS SEQUENTIAL.
000630
000640*    OPENED OUTPUT HERE, OPENED INPUT BY TLMINGST ON THE NEXT
000650*    STEP OF THE SAME TEST JCL
000660     SELECT TLMRAW
000670     ASSIGN TO UT-S-TLMRAW
000680       ACCESS MODE IS SEQUENTIAL
000690       FILE STATUS IS OFCODE.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  SYSOUT
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 130 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS SYSOUT-REC.
000790 01  SYSOUT-REC                     PIC X(130).
000800
000810****** OUTPUT - ONE LINE PER FORCED-FAILURE READING, ARRIVAL
000820****** TIMESTAMP FIRST, RAW TAGGED TEXT SECOND, SAME LAYOUT
000830****** TLMINGST READS ON THE WAY BACK IN
000840 FD  TLMRAW
000850     RECORD CONTAINS 80 CHARACTERS
000860     DATA RECORD IS TLMRAW-REC.
000870 01  TLMRAW-REC.
000880     05  RAW-ARRIVAL-TS              PIC X(26).
000890     05  FILLER                      PIC X(01).
000900     05  RAW-LINE-TEXT                PIC X(53).
000910
000920 WORKING-STORAGE SECTION.
000930
000940*    ONLY TLMRAW CARRIES A STATUS KEY - SYSOUT IS A PRINT FILE
000950*    AND THIS SHOP DOES NOT BOTHER STATUS-CHECKING PRINT OPENS
000960 01  FILE-STATUS-CODES.
000970     05  OFCODE                      PIC X(02).
000980         88  CODE-SUCCESSFUL               VALUE "00".
000990     05  FILLER                      PIC X(02).
001000
001010*    ONE LINE OF OPERATOR-FACING TEXT PER ROW WRITTEN, BUILT IN
001020*    500-WRITE-SEQUENCE-ROW AND MOVED OUT THROUGH SYSOUT-REC
001030 01  WS-SYSOUT-REC.
001040     05  MSG                         PIC X(79).
001050     05  FILLER                      PIC X(01).
001060
001070****** SIX ROWS OF TEST DATA, LOADED VIA VALUE CLAUSES - THE
001080****** SHOP'S USUAL WAY TO LOAD A SMALL FIXED TABLE WHEN THE
001090****** COMPILER WON'T LET A VALUE CLAUSE SIT DIRECTLY ON AN
001100****** OCCURS ENTRY.  REDEFINED BELOW AS AN INDEXED TABLE.
001110 01  WS-SEQ-TABLE-VALUES.
001120     05  FILLER.
001130         10  FILLER PIC S9(3)V99 COMP-3 VALUE +50.00.
001140         10  FILLER PIC S9(2)V99 COMP-3 VALUE +5.00.
001150         10  FILLER PIC X(20)           VALUE "NORMAL".
001160     05  FILLER.
001170         10  FILLER PIC S9(3)V99 COMP-3 VALUE +52.00.
001180         10  FILLER PIC S9(2)V99 COMP-3 VALUE +5.10.
001190         10  FILLER PIC X(20)           VALUE "NORMAL".
001200     05  FILLER.
001210         10  FILLER PIC S9(3)V99 COMP-3 VALUE +95.50.
001220         10  FILLER PIC S9(2)V99 COMP-3 VALUE +5.00.
001230         10  FILLER PIC X(20)           VALUE "FORCED_TEMP_HIGH".
001240     05  FILLER.
001250         10  FILLER PIC S9(3)V99 COMP-3 VALUE +60.00.
001260         10  FILLER PIC S9(2)V99 COMP-3 VALUE +6.10.
001270         10  FILLER PIC X(20)           VALUE
001280                                     "FORCED_VOLTAGE_SPIKE".
001290     05  FILLER.
001300         10  FILLER PIC S9(3)V99 COMP-3 VALUE +25.00.
001310         10  FILLER PIC S9(2)V99 COMP-3 VALUE +5.00.
001320         10  FILLER PIC X(20)           VALUE "FORCED_ROC_DROP".
001330     05  FILLER.
001340         10  FILLER PIC S9(3)V99 COMP-3 VALUE +55.00.
001350         10  FILLER PIC S9(2)V99 COMP-3 VALUE +5.00.
001360         10  FILLER PIC X(20)           VALUE "RECONNECTED".
001370
001380 01  WS-SEQ-TABLE REDEFINES WS-SEQ-TABLE-VALUES.
001390*    SEQ-IDX DRIVES 100-MAINLINE'S PERFORM VARYING AND IS REUSED
001400*    AS THE SUBSCRIPT INTO EVERY ROW BELOW
001410     05  WS-SEQ-ROW OCCURS 6 TIMES
001420                         INDEXED BY SEQ-IDX.
001430*        THE VALUE FORCED_TEMP_HIGH DRIVES TLMANOM RULE R1
001440         10  WS-SEQ-TEMP             PIC S9(3)V99 COMP-3.
001450*        THE VALUE FORCED_VOLTAGE_SPIKE DRIVES TLMANOM RULE R2
001460         10  WS-SEQ-VOLT             PIC S9(2)V99 COMP-3.
001470*        TAGGED ONTO THE RAW LINE VERBATIM - TLMINGST DOES NOT
001480*        INTERPRET THIS TEXT, IT ONLY COPIES IT THROUGH
001490         10  WS-SEQ-STATUS           PIC X(20).
001500
001510****** BASE CLOCK FOR THE RUN - AN ARBITRARY BUT FIXED START
001520****** OF DAY.  ROW 1 GETS THIS EXACT SECOND; LATER ROWS ADD
001530****** TO IT (SEE 450-COMPUTE-ROW-TS).
001540 01  WS-CLOCK-FIELDS.
001550*    CONSTANT FOR THE LIFE OF THE RUN - ALL SIX ROWS CARRY THE
001560*    SAME CALENDAR DATE, ONLY THE TIME-OF-DAY PORTION MOVES
001570     05  WS-BASE-DATE-TEXT           PIC X(10) VALUE
001580                                     "2004-06-14".
001590     05  WS-CURRENT-SECONDS-OF-DAY   PIC S9(5) COMP
001600                                     VALUE +28800.
001610*    THREE FIELDS BELOW ARE THE QUOTIENT/REMAINDER TARGETS OF
001620*    THE TWO DIVIDES IN 450-COMPUTE-ROW-TS, NOT INDEPENDENTLY SET
001630     05  WS-ROW-HOUR                 PIC 99.
001640     05  WS-ROW-MINUTE               PIC 99.
001650     05  WS-ROW-SECOND               PIC 99.
001660     05  WS-ROW-REMAINDER            PIC S9(5) COMP.
001670
001680****** VIEW OF THE CLOCK FIELDS AS RAW BYTES, FOR DUMP
001690****** READABILITY - SAME TRICK THE OTHER TWO PROGRAMS IN THIS
001700****** SUITE USE.
001710 01  WS-CLOCK-FIELDS-BYTES REDEFINES WS-CLOCK-FIELDS
001720                                     PIC X(19).
001730
001740*    BUILT FRESH EACH ROW IN 450-COMPUTE-ROW-TS, THEN MOVED INTO
001750*    RAW-ARRIVAL-TS IN 500-WRITE-SEQUENCE-ROW
001760 77  WS-ROW-TIMESTAMP                PIC X(26).
001770
001780****** SCRATCH FOR FORMATTING TEMP/VOLT TO 2 DECIMALS WITH NO
001790****** LEADING BLANKS, SAME AS TLMANOM'S 650-EDIT-SIGNED-2DEC.
001800 01  WS-EDIT-FIELDS.
001810*    LOADED FROM EITHER WS-SEQ-TEMP OR WS-SEQ-VOLT BEFORE EACH
001820*    CALL TO 650-EDIT-SIGNED-2DEC - THE PARAGRAPH DOES NOT CARE
001830*    WHICH ONE IT IS EDITING
001840     05  WS-EDIT-INPUT-VAL           PIC S9(3)V99 COMP-3.
001850*    EDITED PICTURE RESULT, STILL CARRYING LEADING BLANKS UNTIL
001860*    WS-EDIT-LEADING-SPACES IS TALLIED BELOW
001870     05  WS-EDIT-PIC-2DEC            PIC -ZZ9.99.
001880*    COUNT OF LEADING BLANKS IN WS-EDIT-PIC-2DEC, PLUS 1 SO THE
001890*    CALLER CAN REFERENCE-MODIFY STARTING AT THE FIRST NON-BLANK
001900     05  WS-EDIT-LEADING-SPACES      PIC S9(4) COMP.
001910*    HOLDS THE TRIMMED TEMP TEXT UNTIL IT GOES INTO THE STRING
001920*    STATEMENT IN 500-WRITE-SEQUENCE-ROW
001930     05  WS-EDIT-TEMP-TEXT           PIC X(10).
001940*    SAME ROLE AS WS-EDIT-TEMP-TEXT, BUT FOR THE VOLTAGE FIELD
001950     05  WS-EDIT-VOLT-TEXT           PIC X(10).
001960*    PADS THE GROUP TO A ROUND BOUNDARY, SHOP HABIT
001970     05  FILLER                      PIC X(04).
001980
001990*    ONLY ONE COUNTER IN THIS PROGRAM - THERE IS NO ERROR PATH
002000*    OTHER THAN THE ABEND ON A FAILED OPEN, SO NOTHING ELSE NEEDS
002010*    TO BE TALLIED
002020 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002030*    DISPLAYED AT 999-CLEANUP SO THE OPERATOR CAN CONFIRM ALL 6
002040*    TEST ROWS WENT OUT BEFORE THE NEXT JCL STEP STARTS READING
002050     05  RECORDS-WRITTEN             PIC 9(7) COMP.
002060     05  FILLER                      PIC X(04).
002070
002080** DUMP-READABILITY VIEW ON THE RUN COUNTER, SAME TRICK USED
002090** IN THE OTHER TWO PROGRAMS IN THIS FAMILY.
002100 01  WS-COUNTERS-BYTES REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS
002110                                     PIC X(08).
002120
002130 COPY ABNDREC.
002140
002150******************************************************************
002160*    MAINLINE IS DELIBERATELY THIN - THIS IS A ONE-SHOT TEST-DATA
002170*    GENERATOR, NOT A PRODUCTION DRIVER, SO THERE IS NO RESTART
002180*    LOGIC AND NO CHECKPOINT COUNTING BEYOND RECORDS-WRITTEN
002190******************************************************************
002200 PROCEDURE DIVISION.
002210     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002220     PERFORM 100-MAINLINE THRU 100-EXIT.
002230     PERFORM 999-CLEANUP THRU 999-EXIT.
002240     MOVE +0 TO RETURN-CODE.
002250     GOBACK.
002260
002270*    OPENS FILES AND ZEROES THE RUN COUNTER - THERE IS NO INPUT
002280*    FILE TO PRIME-READ IN THIS PROGRAM, UNLIKE TLMINGST/TLMANOM
002290 000-HOUSEKEEPING.
002300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002310     DISPLAY "******** BEGIN JOB TLMGEN ********".
002320     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
002330     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002340 000-EXIT.
002350     EXIT.
002360
002370*    DRIVES THE FIXED 6-ROW TABLE FROM TOP TO BOTTOM - SEQ-IDX IS
002380*    THE ONLY VARYING ITEM IN THE WHOLE PROGRAM
002390 100-MAINLINE.
002400     PERFORM 500-WRITE-SEQUENCE-ROW THRU 500-EXIT
002410             VARYING SEQ-IDX FROM 1 BY 1
002420             UNTIL SEQ-IDX > 6.
002430 100-EXIT.
002440     EXIT.
002450
002460****** ONE ROW = ONE CLOCK TICK + ONE TAGGED TEXT LINE + ONE
002470****** WRITE TO TLMRAW.
002480 500-WRITE-SEQUENCE-ROW.
002490*    COMPUTE THE TIMESTAMP FIRST - THE EDIT WORK BELOW DOES NOT
002500*    DEPEND ON IT, BUT THE WRITE AT THE BOTTOM DOES
002510     PERFORM 450-COMPUTE-ROW-TS THRU 450-EXIT.
002520
002530*    TEMPERATURE GOES THROUGH THE SAME EDIT ROUTINE TLMANOM USES
002540     MOVE WS-SEQ-TEMP(SEQ-IDX) TO WS-EDIT-INPUT-VAL.
002550     PERFORM 650-EDIT-SIGNED-2DEC THRU 650-EXIT.
002560     MOVE WS-EDIT-PIC-2DEC(WS-EDIT-LEADING-SPACES:)
002570         TO WS-EDIT-TEMP-TEXT.
002580
002590*    VOLTAGE REUSES THE SAME PARAGRAPH - WS-EDIT-INPUT-VAL IS
002600*    JUST RELOADED WITH THE OTHER VALUE
002610     MOVE WS-SEQ-VOLT(SEQ-IDX) TO WS-EDIT-INPUT-VAL.
002620     PERFORM 650-EDIT-SIGNED-2DEC THRU 650-EXIT.
002630     MOVE WS-EDIT-PIC-2DEC(WS-EDIT-LEADING-SPACES:)
002640         TO WS-EDIT-VOLT-TEXT.
002650
002660*    "T:nn.nn,V:n.nn,S:xxxx" IS THE RAW TAGGED FORMAT TLMINGST'S
002670*    300-PARSE-RAW-LINE EXPECTS - MUST STAY IN STEP WITH IT
002680     MOVE SPACES TO RAW-LINE-TEXT.
002690     STRING "T:" DELIMITED BY SIZE
002700         WS-EDIT-TEMP-TEXT DELIMITED BY SPACE
002710         ",V:" DELIMITED BY SIZE
002720         WS-EDIT-VOLT-TEXT DELIMITED BY SPACE
002730         ",S:" DELIMITED BY SIZE
002740         WS-SEQ-STATUS(SEQ-IDX) DELIMITED BY SPACE
002750         INTO RAW-LINE-TEXT.
002760     MOVE WS-ROW-TIMESTAMP TO RAW-ARRIVAL-TS.
002770     WRITE TLMRAW-REC.
002780     ADD +1 TO RECORDS-WRITTEN.
002790
002800*    ECHO TO THE OPERATOR - PURELY FOR EYEBALLING THE TEST LOAD,
002810*    TLMINGST NEVER READS SYSOUT
002820     MOVE SPACES TO WS-SYSOUT-REC.
002830     STRING "WROTE: " DELIMITED BY SIZE
002840         RAW-ARRIVAL-TS DELIMITED BY SIZE
002850         " | " DELIMITED BY SIZE
002860         RAW-LINE-TEXT DELIMITED BY SPACE
002870         INTO MSG.
002880     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
002890 500-EXIT.
002900     EXIT.
002910
002920****** ROW 1 STARTS AT THE BASE SECOND.  EVERY ROW AFTER THAT
002930****** IS 1 SECOND LATER, EXCEPT THE LAST ROW (SEQ-IDX = 6,
002940****** WHICH STANDS IN FOR THE ORIGINAL SEQUENCE'S RECORD 7)
002950****** WHICH IS 5 SECONDS PAST THE ROW BEFORE IT.
002960 450-COMPUTE-ROW-TS.
002970*    ROW 1 TAKES THE BASE SECOND AS-IS; EVERY OTHER ROW ADVANCES
002980*    IT BY ONE SECOND, EXCEPT ROW 6, WHICH JUMPS 5 SECONDS TO
002990*    REPRODUCE THE ORIGINAL TEST PLAN'S SILENT HEARTBEAT GAP
003000     IF SEQ-IDX = 1
003010         CONTINUE
003020     ELSE
003030         IF SEQ-IDX = 6
003040             ADD 5 TO WS-CURRENT-SECONDS-OF-DAY
003050         ELSE
003060             ADD 1 TO WS-CURRENT-SECONDS-OF-DAY.
003070
003080*    CONVERT SECONDS-OF-DAY BACK TO HH:MM:SS FOR THE TIMESTAMP
003090*    TEXT - TWO DIVIDES, SAME AS TLMINGST'S 720-DERIVE-SECONDS-
003100*    OF-DAY RUNS IN REVERSE
003110     DIVIDE WS-CURRENT-SECONDS-OF-DAY BY 3600
003120         GIVING WS-ROW-HOUR
003130         REMAINDER WS-ROW-REMAINDER.
003140     DIVIDE WS-ROW-REMAINDER BY 60
003150         GIVING WS-ROW-MINUTE
003160         REMAINDER WS-ROW-SECOND.
003170
003180*    FIXED MICROSECOND TAIL OF .000000 - THE GENERATOR NEVER
003190*    NEEDS SUB-SECOND PRECISION SO IT IS NOT COMPUTED
003200     STRING WS-BASE-DATE-TEXT DELIMITED BY SIZE
003210         "T" DELIMITED BY SIZE
003220         WS-ROW-HOUR DELIMITED BY SIZE
003230         ":" DELIMITED BY SIZE
003240         WS-ROW-MINUTE DELIMITED BY SIZE
003250         ":" DELIMITED BY SIZE
003260         WS-ROW-SECOND DELIMITED BY SIZE
003270         ".000000" DELIMITED BY SIZE
003280         INTO WS-ROW-TIMESTAMP.
003290 450-EXIT.
003300     EXIT.
003310
003320****** FORMATS A SIGNED COMP-3 VALUE TO 2 DECIMALS WITH NO
003330****** LEADING BLANKS - e.g. 95.50 OR -35.00.  CALLERS TAKE
003340****** THE RESULT OFF WS-EDIT-PIC-2DEC STARTING AT
003350****** WS-EDIT-LEADING-SPACES + 1, SAME AS TLMANOM.
003360 650-EDIT-SIGNED-2DEC.
003370     MOVE WS-EDIT-INPUT-VAL TO WS-EDIT-PIC-2DEC.
003380     MOVE ZERO TO WS-EDIT-LEADING-SPACES.
003390*    TALLYING FOR LEADING SPACES, NOT TRAILING - THE SIGN AND
003400*    FIRST DIGIT ALWAYS LAND AT THE RIGHT END OF THIS PICTURE
003410     INSPECT WS-EDIT-PIC-2DEC TALLYING WS-EDIT-LEADING-SPACES
003420             FOR LEADING SPACES.
003430*    +1 SO THE CALLER'S REFERENCE MODIFICATION POINTS AT THE
003440*    FIRST NON-BLANK CHARACTER, NOT ONE POSITION BEFORE IT
003450     ADD 1 TO WS-EDIT-LEADING-SPACES.
003460 650-EXIT.
003470     EXIT.
003480
003490*    OPENS BOTH FILES FOR OUTPUT - THERE IS NO EXISTING TLMRAW TO
003500*    READ, THIS PROGRAM ONLY CREATES ONE
003510 800-OPEN-FILES.
003520     MOVE "800-OPEN-FILES" TO PARA-NAME.
003530     OPEN OUTPUT SYSOUT.
003540     OPEN OUTPUT TLMRAW.
003550*    A BAD TLMRAW OPEN MEANS THE TEST JCL'S DATASET ALLOCATION IS
003560*    WRONG - NOTHING DOWNSTREAM CAN RUN, SO THIS ABENDS AT ONCE
003570     IF NOT CODE-SUCCESSFUL
003580         MOVE "TLMRAW WOULD NOT OPEN FOR OUTPUT" TO ABEND-REASON
003590         GO TO 1000-ABEND-RTN.
003600 800-EXIT.
003610     EXIT.
003620
003630 850-CLOSE-FILES.
003640     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003650     CLOSE TLMRAW, SYSOUT.
003660 850-EXIT.
003670     EXIT.
003680
003690*    NORMAL END-OF-JOB PATH - CLOSES FILES AND DISPLAYS THE ROW
003700*    COUNT SO THE OPERATOR CAN CONFIRM ALL 6 TEST ROWS WENT OUT
003710 999-CLEANUP.
003720     MOVE "999-CLEANUP" TO PARA-NAME.
003730     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003740     DISPLAY "** RECORDS WRITTEN TO TLMRAW **".
003750     DISPLAY RECORDS-WRITTEN.
003760     DISPLAY "******** NORMAL END OF JOB TLMGEN ********".
003770 999-EXIT.
003780     EXIT.
003790
003800*    SHOP-STANDARD ABEND ROUTINE, SAME SHAPE AS TLMINGST AND
003810*    TLMANOM'S - THE DIVIDE-BY-ZERO AT THE BOTTOM IS WHAT ACTUALLY
003820*    FORCES THE U-ABEND AFTER THE DIAGNOSTIC LINE IS WRITTEN
003830 1000-ABEND-RTN.
003840     MOVE "1000-ABEND-RTN" TO PARA-NAME.
003850*    HHMMSS OF THE ABEND, SAME AS TLMINGST/TLMANOM - TIES THIS
003860*    DUMP RECORD BACK TO THE EXACT MOMENT IN THE JOBLOG
003870     ACCEPT ABEND-TIME-STAMP FROM TIME.
003880*    EXPECTED-VAL/ACTUAL-VAL ARE NOT MEANINGFUL FOR THIS ABEND -
003890*    ZEROED SO THE DUMP LINE DOESN'T SHOW STALE VALUES FROM A
003900*    PRIOR RUN'S STORAGE
003910     MOVE ZERO TO EXPECTED-VAL.
003920     MOVE ZERO TO ACTUAL-VAL.
003930     WRITE SYSOUT-REC FROM ABEND-REC.
003940     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003950     DISPLAY "*** ABNORMAL END OF JOB - TLMGEN ***" UPON CONSOLE.
003960*    ZERO-VAL AND ONE-VAL COME FROM COPY ABNDREC - DIVIDING BY
003970*    ZERO IS THE SHOP'S STANDARD WAY TO FORCE A U-ABEND WITH A
003980*    SYSTEM COMPLETION CODE THE OPERATOR WILL RECOGNIZE
003990     DIVIDE ZERO-VAL INTO ONE-VAL.
