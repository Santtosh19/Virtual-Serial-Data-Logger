000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  NUMCHK.
000040 AUTHOR. RHONDA KAPLAN.
000050 INSTALLATION. COBOL DEV Center.
000060 DATE-WRITTEN. 07/11/94.
000070 DATE-COMPILED. 07/11/94.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*          THIS SUBPROGRAM IS CALLED BY TLMINGST TO DECIDE
000140*          WHETHER THE TEXT FOLLOWING A "T:" OR "V:" TAG ON A
000150*          RAW TELEMETRY LINE IS A VALID SIGNED DECIMAL NUMBER
000160*          (OPTIONAL SIGN, DIGITS, OPTIONAL DECIMAL POINT AND
000170*          DIGITS - SPEC RULE V3).  IF IT IS, THE PARSED VALUE
000180*          IS RETURNED TO THE CALLER SO TLMINGST DOES NOT HAVE
000190*          TO RE-SCAN THE TEXT.
000200*
000210*          REPLACES THE OLD STRLTH SUBPROGRAM, WHICH ONLY
000220*          COUNTED TRAILING BLANKS AND LEANED ON FUNCTION
000230*          REVERSE - NOT ALLOWED IN THIS SHOP'S STANDARD ANY
000240*          LONGER, SO THE SCAN BELOW IS DONE BY HAND.
000250*
000260*    MAINTENANCE
000270*    07/11/94  RDK  ORIGINAL SUBPROGRAM FOR TELEMETRY PROJECT
000280*    11/09/99  RDK  Y2K REVIEW - NO DATE FIELDS HELD HERE, NO     TKT-1126
000290*                   CHANGE REQUIRED
000300*    04/21/02  PLV  FIXED BUG WHERE A LONE SIGN WITH NO DIGITS    TKT-1940
000310*                   WAS PASSED AS VALID
000320*    06/14/04  PLV  WIDENED NUMERIC-VALUE TO S9(5)V99 SO A        TKT-2041
000330*                   3-DIGIT TEMPERATURE DOES NOT TRUNCATE
000340******************************************************************
000350
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400 INPUT-OUTPUT SECTION.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460****** MISC-FIELDS HOLDS THE SCAN'S SUBSCRIPT, THE ONE CHARACTER
000470****** CURRENTLY UNDER THE SCAN, AND THE SWITCHES 200-SCAN-ONE-
000480****** CHAR SETS AS IT WORKS ITS WAY ACROSS TEXT1 ONE BYTE AT A
000490****** TIME.  THE SCAN LENGTH ITSELF IS NOT PART OF THIS GROUP -
000500****** SEE THE 77-LEVEL WS-TEXT-LTH BELOW.
000510 01  MISC-FIELDS.
000520*    SUBSCRIPT INTO TEXT1 - DRIVES THE VARYING CLAUSE AT
000530*    100-MAINLINE, ONE PAST WS-TEXT-LTH WHEN THE SCAN IS DONE
000540     05  WS-CHAR-SUB                 PIC S9(4) COMP.
000550*    ONE BYTE OF TEXT1, MOVED IN BY 200-SCAN-ONE-CHAR BEFORE IT
000560*    IS CLASSIFIED AS SIGN, POINT, DIGIT, SPACE OR GARBAGE
000570     05  WS-ONE-CHAR                 PIC X(01).
000580*    COUNT OF DIGIT CHARACTERS ACTUALLY SEEN SO FAR - A STRING OF
000590*    NOTHING BUT A SIGN AND/OR A POINT LEAVES THIS AT ZERO, WHICH
000600*    100-MAINLINE TREATS AS AN INVALID NUMBER (BUG FIX TKT-1940)
000610     05  WS-DIGITS-SEEN               PIC S9(4) COMP.
000620*    "Y" ONCE A LEADING + OR - HAS BEEN CONSUMED - A SECOND SIGN
000630*    CHARACTER ANYWHERE IN THE FIELD FLIPS WS-SCAN-BAD-SW
000640     05  WS-SIGN-SEEN-SW             PIC X(01) VALUE "N".
000650         88  SIGN-ALREADY-SEEN            VALUE "Y".
000660*    "Y" ONCE A DECIMAL POINT HAS BEEN CONSUMED - A SECOND POINT
000670*    IS ALSO REJECTED, SAME AS A SECOND SIGN
000680     05  WS-POINT-SEEN-SW            PIC X(01) VALUE "N".
000690         88  POINT-ALREADY-SEEN           VALUE "Y".
000700*    SET THE INSTANT THE SCAN FINDS SOMETHING IT CANNOT ACCEPT -
000710*    A MISPLACED SIGN, A SECOND POINT, OR A CHARACTER THAT IS
000720*    NEITHER A DIGIT, A SIGN, A POINT NOR A SPACE
000730     05  WS-SCAN-BAD-SW              PIC X(01) VALUE "N".
000740         88  SCAN-IS-BAD                   VALUE "Y".
000750*    +1 NORMALLY, FLIPPED TO -1 THE MOMENT A LEADING MINUS SIGN
000760*    IS SEEN - MULTIPLIED BACK IN AT 100-MAINLINE'S FINAL COMPUTE
000770     05  WS-SIGN-FACTOR              PIC S9(1) VALUE 1.
000780     05  FILLER                      PIC X(03).
000790
000800** THE ONE CHARACTER BEING SCANNED IS ALSO KEPT HERE AS A TRUE
000810** NUMERIC PICTURE SO IT CAN BE USED IN THE COMPUTE STATEMENTS
000820** BELOW - WS-ONE-CHAR ITSELF IS ALPHANUMERIC AND IS ONLY MOVED
000830** IN HERE ONCE 200-SCAN-ONE-CHAR HAS PROVED IT IS A DIGIT.
000840 01  WS-ONE-DIGIT-AREA.
000850     05  WS-ONE-DIGIT                PIC 9(01).
000860     05  FILLER                      PIC X(03).
000870
000880** A TRUE STANDALONE SCRATCH ITEM, NOT PART OF ANY GROUP'S
000890** INTERNAL LAYOUT AND NEVER THE SUBJECT OF A REDEFINES - ALWAYS
000900** 10 FOR THIS SUBPROGRAM, SINCE TEXT1 IS A FIXED PIC X(10)
000910** FIELD AND THERE IS NO VARIABLE-LENGTH CALLING CONVENTION HERE.
000920** SET ONCE AT 000-HOUSEKEEPING AND NEVER CHANGED AGAIN DURING
000930** THE CALL.
000940 77  WS-TEXT-LTH                     PIC S9(4) COMP.
000950
000960** THE SCAN AREA IS REDEFINED BELOW SO A DUMP OF THIS SUBPROGRAM
000970** SHOWS THE WHOLE/DECIMAL SPLIT, THE RAW DIGIT COUNT, AND THE
000980** CHARACTER-BY-CHARACTER VIEW ALL AT ONCE - SAME TRICK THE
000990** PATIENT FILE LAYOUTS USE FOR THEIR DATE FIELDS.
001000 01  WS-SCAN-WORK-AREA.
001010     05  WS-WHOLE-PART               PIC 9(05) VALUE ZERO.
001020     05  WS-DECIMAL-PART             PIC 9(02) VALUE ZERO.
001030     05  FILLER                      PIC X(03).
001040 01  WS-SCAN-WORK-TEXT REDEFINES WS-SCAN-WORK-AREA
001050                                     PIC X(10).
001060 01  WS-SCAN-WORK-DIGITS REDEFINES WS-SCAN-WORK-AREA.
001070     05  WS-SCAN-ALL-DIGITS          PIC 9(07).
001080     05  FILLER                      PIC X(03).
001090 01  WS-SCAN-WORK-BYTES REDEFINES WS-SCAN-WORK-AREA.
001100     05  WS-SCAN-BYTE OCCURS 10 TIMES
001110                                     PIC X(01).
001120
001130 LINKAGE SECTION.
001140****** THE THREE PARAMETERS TLMINGST PASSES ON EACH CALL 'NUMCHK'
001150****** - TEXT1 IN, NUMERIC-VALUE AND RETURN-CD OUT.  NONE OF
001160****** THESE ARE REDEFINED; THEY ARE PLAIN PASS-THROUGH AREAS
001170****** OWNED BY THE CALLING PROGRAM'S STORAGE, NOT THIS ONE'S.
001180*    THE CANDIDATE TEXT - ALWAYS THE 10-BYTE FIELD TLMINGST CUT
001190*    OUT OF THE T: OR V: TAG, LEFT-JUSTIFIED, SPACE-FILLED
001200 01  TEXT1                           PIC X(10).
001210*    THE PARSED VALUE, RETURNED ONLY WHEN RETURN-CD COMES BACK
001220*    ZERO OR POSITIVE - CALLERS MUST NOT TRUST IT ON A BAD SCAN
001230 01  NUMERIC-VALUE                   PIC S9(5)V99 COMP-3.
001240*    0 = GOOD SCAN, -1 = TEXT1 WAS NOT A VALID SIGNED DECIMAL
001250 01  RETURN-CD                       PIC S9(4) COMP.
001260
001270 PROCEDURE DIVISION USING TEXT1, NUMERIC-VALUE, RETURN-CD.
001280*    MAINLINE IS DELIBERATELY SHORT - HOUSEKEEPING CLEARS THE
001290*    SWITCHES, MAINLINE DRIVES THE SCAN AND COMPUTES THE RESULT,
001300*    THEN CONTROL GOES STRAIGHT BACK TO TLMINGST
001310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001320     PERFORM 100-MAINLINE THRU 100-EXIT.
001330     GOBACK.
001340
001350****** RESETS EVERY SWITCH AND WORK FIELD TO ITS STARTING STATE -
001360****** REQUIRED BECAUSE THIS SUBPROGRAM IS CALLED REPEATEDLY
001370****** WITHIN THE SAME RUN OF TLMINGST AND COBOL DOES NOT RE-
001380****** INITIALIZE WORKING-STORAGE BETWEEN CALLS.
001390 000-HOUSEKEEPING.
001400*    ASSUME GOOD UNTIL THE SCAN SAYS OTHERWISE
001410     MOVE 0          TO RETURN-CD.
001420*    CLEAR THE ACCUMULATORS THE COMPUTE AT 100-MAINLINE BUILDS ON
001430     MOVE ZERO       TO NUMERIC-VALUE WS-WHOLE-PART
001440                        WS-DECIMAL-PART WS-DIGITS-SEEN.
001450*    POSITIVE UNTIL A LEADING MINUS SAYS OTHERWISE
001460     MOVE 1          TO WS-SIGN-FACTOR.
001470*    NO SIGN, NO POINT, NOT BAD YET - 200-SCAN-ONE-CHAR FLIPS
001480*    THESE AS IT WORKS ACROSS THE TEXT
001490     MOVE "N"        TO WS-SIGN-SEEN-SW WS-POINT-SEEN-SW
001500                        WS-SCAN-BAD-SW.
001510*    TEXT1 IS A FIXED 10-BYTE FIELD IN THIS SHOP'S CALLING
001520*    CONVENTION, SO THE SCAN LENGTH IS A CONSTANT, NOT A PARAMETER
001530     MOVE +10        TO WS-TEXT-LTH.
001540 000-EXIT.
001550     EXIT.
001560
001570****** DRIVES THE CHARACTER-BY-CHARACTER SCAN AND, IF IT SURVIVED,
001580****** COMPUTES THE SIGNED DECIMAL VALUE FROM THE WHOLE AND
001590****** DECIMAL PARTS 200-SCAN-ONE-CHAR BUILT UP DIGIT BY DIGIT.
001600****** SPEC RULE V3 - A LONE SIGN AND/OR POINT WITH NO DIGITS IS
001610****** REJECTED HERE EVEN THOUGH THE CHARACTER SCAN ITSELF NEVER
001620****** FLAGGED IT AS BAD (FIX FOR TKT-1940).
001630 100-MAINLINE.
001640*    SCAN STOPS EARLY THE MOMENT SCAN-IS-BAD IS SET - NO POINT
001650*    LOOKING AT THE REST OF A FIELD ALREADY KNOWN TO BE INVALID
001660     PERFORM 200-SCAN-ONE-CHAR THRU 200-EXIT
001670             VARYING WS-CHAR-SUB FROM 1 BY 1
001680             UNTIL WS-CHAR-SUB > WS-TEXT-LTH OR SCAN-IS-BAD.
001690
001700*    REJECT A SCAN THAT WENT BAD, AND ALSO REJECT A SCAN THAT
001710*    NEVER WENT BAD BUT NEVER SAW A SINGLE DIGIT EITHER (A
001720*    FIELD OF JUST "+" OR JUST "." OR ALL SPACES)
001730     IF SCAN-IS-BAD OR WS-DIGITS-SEEN = ZERO
001740         MOVE -1 TO RETURN-CD
001750         GO TO 100-EXIT.
001760
001770*    RECOMBINE THE WHOLE PART AND THE 2-DIGIT DECIMAL PART INTO
001780*    ONE SIGNED VALUE - THE DECIMAL PART IS ALWAYS TREATED AS
001790*    HUNDREDTHS REGARDLESS OF HOW MANY DIGITS FOLLOWED THE POINT
001800     COMPUTE NUMERIC-VALUE =
001810          WS-SIGN-FACTOR *
001820          ( WS-WHOLE-PART + ( WS-DECIMAL-PART / 100 ) ).
001830 100-EXIT.
001840     EXIT.
001850
001860****** CLASSIFIES ONE BYTE OF TEXT1 AS A SPACE, A SIGN, A POINT,
001870****** A DIGIT, OR GARBAGE, AND UPDATES THE RUNNING WHOLE/DECIMAL
001880****** ACCUMULATORS WHEN IT IS A DIGIT.  CALLED ONCE PER BYTE BY
001890****** THE VARYING PERFORM AT 100-MAINLINE.
001900 200-SCAN-ONE-CHAR.
001910*    PULL OUT THE ONE BYTE THIS CALL IS RESPONSIBLE FOR
001920     MOVE TEXT1(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
001930
001940*    TRAILING (OR EMBEDDED) SPACES ARE SIMPLY SKIPPED, NOT
001950*    TREATED AS GARBAGE - TEXT1 IS SPACE-FILLED TO 10 BYTES
001960     IF WS-ONE-CHAR = SPACE
001970         GO TO 200-EXIT.
001980
001990*    A SIGN IS ONLY LEGAL AS THE FIRST NON-SPACE CHARACTER - ONE
002000*    ALREADY SEEN, OR ONE ARRIVING AFTER A DIGIT HAS SEEN, IS BAD
002010     IF WS-ONE-CHAR = "+" OR WS-ONE-CHAR = "-"
002020         IF SIGN-ALREADY-SEEN OR WS-DIGITS-SEEN > ZERO
002030             MOVE "Y" TO WS-SCAN-BAD-SW
002040             GO TO 200-EXIT
002050         ELSE
002060             MOVE "Y" TO WS-SIGN-SEEN-SW
002070             IF WS-ONE-CHAR = "-"
002080                 MOVE -1 TO WS-SIGN-FACTOR
002090             END-IF
002100             GO TO 200-EXIT.
002110
002120*    ONLY ONE DECIMAL POINT IS EVER ALLOWED - A SECOND ONE IS
002130*    GARBAGE, NOT A SILENT OVERWRITE OF THE FIRST
002140     IF WS-ONE-CHAR = "."
002150         IF POINT-ALREADY-SEEN
002160             MOVE "Y" TO WS-SCAN-BAD-SW
002170             GO TO 200-EXIT
002180         ELSE
002190             MOVE "Y" TO WS-POINT-SEEN-SW
002200             GO TO 200-EXIT.
002210
002220*    ANYTHING LEFT THAT IS NOT A DIGIT IS GARBAGE - LETTERS,
002230*    COMMAS, STRAY PUNCTUATION, ETC.
002240     IF WS-ONE-CHAR IS NOT NUMERIC
002250         MOVE "Y" TO WS-SCAN-BAD-SW
002260         GO TO 200-EXIT.
002270
002280*    A GOOD DIGIT - TALLY IT AND FOLD IT INTO WHICHEVER
002290*    ACCUMULATOR IS CURRENTLY ACTIVE (WHOLE OR DECIMAL, DEPENDING
002300*    ON WHETHER THE POINT HAS BEEN SEEN YET)
002310     ADD 1 TO WS-DIGITS-SEEN.
002320     MOVE WS-ONE-CHAR TO WS-ONE-DIGIT.
002330     IF POINT-ALREADY-SEEN
002340         COMPUTE WS-DECIMAL-PART =
002350              ( WS-DECIMAL-PART * 10 ) + WS-ONE-DIGIT
002360     ELSE
002370         COMPUTE WS-WHOLE-PART =
002380              ( WS-WHOLE-PART * 10 ) + WS-ONE-DIGIT.
002390 200-EXIT.
002400     EXIT.
002410
