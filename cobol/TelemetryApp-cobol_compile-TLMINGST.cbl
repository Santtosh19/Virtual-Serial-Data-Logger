000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TLMINGST.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 07/11/94.
000060 DATE-COMPILED. 07/11/94.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM INGESTS THE RAW TELEMETRY FILE RECEIVED
000130*          FROM THE DEVICE COLLECTOR.  EVERY RAW LINE IS
000140*          ARCHIVED TO THE AUDIT LOG BEFORE IT IS EVEN LOOKED
000150*          AT - THAT WAY A BAD LINE IS NEVER LOST, ONLY KICKED
000160*          OUT TO THE ERROR LOG.
000170*
000180*          A LINE IS WELL-FORMED WHEN IT SPLITS INTO EXACTLY
000190*          THREE COMMA FIELDS TAGGED T:, V:, AND S: IN THAT
000200*          ORDER, AND THE T: AND V: TEXT IS NUMERIC.  GOOD
000210*          LINES BECOME STRUCTURED METRICS RECORDS; BAD LINES
000220*          GO TO THE PARSE-ERROR LOG.  BLANK LINES ARE THROWN
000230*          AWAY BEFORE THE AUDIT LOG EVER SEES THEM.
000240*
000250*          UNLIKE THE OLD DAILY-CHARGES EDIT RUN THIS PROGRAM
000260*          IS NOT A BALANCED JOB - THERE IS NO TRAILER RECORD
000270*          AND NO RECORD-COUNT RECONCILIATION.  PROCESSING IS
000280*          STRICTLY ONE-LINE-IN, ONE-RECORD-OUT.
000290*
000300*    MAINTENANCE
000310*    07/11/94  JHS  ORIGINAL PROGRAM FOR TELEMETRY PROJECT
000320*    02/19/96  JHS  ADDED THE BLANK-LINE SKIP (V4) AFTER DATA     TKT-0884
000330*                   COLLECTION STARTED SENDING KEEP-ALIVE PADS
000340*    11/09/99  RDK  Y2K - TM-TS-YEAR IN TELMETR NOW 4 DIGITS,     TKT-1123
000350*                   WS-SYSTEM-TIMESTAMP BUILT FROM A 4-DIGIT
000360*                   ACCEPT FROM DATE YYYYMMDD
000370*    04/21/02  PLV  REPLACED THE OLD STRLTH LENGTH CHECK WITH     TKT-1940
000380*                   A CALL TO NUMCHK FOR THE T:/V: NUMERIC EDIT
000390*    06/14/04  PLV  STORE TM-TS-SECONDS-OF-DAY SO TLMANOM DOES    TKT-2041
000400*                   NOT HAVE TO RE-DERIVE IT FROM TEXT
000410******************************************************************
000420
000430*          FILE CROSS-REFERENCE FOR WHOEVER IS TRACING A
000440*          PROBLEM THROUGH THE JCL WITHOUT THIS SOURCE HANDY -
000450*          ONE INPUT FILE IN, FOUR FILES OUT, NO SORT STEP
000460         INPUT FILE               -   TLMRAW
000470
000480         AUDIT LOG PRODUCED       -   TLMAUD
000490
000500         ERROR LOG PRODUCED       -   TLMERR
000510
000520         METRICS FILE PRODUCED    -   TLMMETR
000530
000540         DUMP FILE                -   SYSOUT
000550
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER. IBM-390.
000600 OBJECT-COMPUTER. IBM-390.
000610 SPECIAL-NAMES.
000620*    C01 RESERVED FOR THE SHOP'S STANDARD PRINTER CHANNEL SKIP -
000630*    THIS PROGRAM NEVER WRITES A PRINTED REPORT SO IT IS NEVER
000640*    ACTUALLY REFERENCED, BUT EVERY PROGRAM IN THE SHOP CARRIES IT
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    DUMP FILE - SYSOUT REC WRITTEN ONLY FROM 1000-ABEND-RTN
000690     SELECT SYSOUT
000700     ASSIGN TO UT-S-SYSOUT
000710       ORGANIZATION IS SEQUENTIAL.
000720
000730*    RAW INPUT FROM THE DEVICE COLLECTOR - FILE STATUS IS TESTED
000740*    AT 800-OPEN-FILES FOR THE "NOT FOUND" CONDITION ONLY
000750     SELECT TLMRAW
000760     ASSIGN TO UT-S-TLMRAW
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS OFCODE.
000790
000800*    EVERY RAW LINE RECEIVED, GOOD OR BAD, LANDS HERE FIRST
000810     SELECT TLMAUD
000820     ASSIGN TO UT-S-TLMAUD
000830       ACCESS MODE IS SEQUENTIAL
000840       FILE STATUS IS OFCODE.
000850
000860*    MALFORMED LINES ONLY - ONE RECORD PER REJECTED INPUT LINE
000870     SELECT TLMERR
000880     ASSIGN TO UT-S-TLMERR
000890       ACCESS MODE IS SEQUENTIAL
000900       FILE STATUS IS OFCODE.
000910
000920*    WELL-FORMED READINGS ONLY - SHARED WITH TLMANOM, WHICH
000930*    OPENS THIS SAME FILE FOR INPUT ON ITS OWN RUN
000940     SELECT TLMMETR
000950     ASSIGN TO UT-S-TLMMETR
000960       ACCESS MODE IS SEQUENTIAL
000970       FILE STATUS IS OFCODE.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  SYSOUT
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 130 CHARACTERS
001050     BLOCK CONTAINS 0 RECORDS
001060     DATA RECORD IS SYSOUT-REC.
001070 01  SYSOUT-REC                     PIC X(130).
001080
001090****** THIS FILE IS PASSED IN FROM THE DEVICE COLLECTOR
001100****** EACH LINE CARRIES ITS OWN ARRIVAL TIMESTAMP UP FRONT
001110****** SINCE A BATCH JOB HAS NO LIVE SERIAL PORT TO STAMP IT
001120 FD  TLMRAW
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 80 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS TLMRAW-REC.
001180 01  TLMRAW-REC.
001190*    ISO-8601 ARRIVAL TIMESTAMP STAMPED BY THE COLLECTOR, NOT
001200*    BY THIS PROGRAM - COPIED VERBATIM INTO EVERY LOG AND
001210*    METRICS RECORD THAT DESCENDS FROM THIS LINE
001220     05  RAW-ARRIVAL-TS              PIC X(26).
001230     05  FILLER                      PIC X(01).
001240*    THE RAW "T:nn.nn,V:n.nn,S:STATUS" TEXT, UNPARSED - 300-
001250*    PARSE-RAW-LINE IS THE ONLY PARAGRAPH THAT LOOKS INSIDE IT
001260     05  RAW-LINE-TEXT                PIC X(53).
001270
001280****** AUDIT LOG - EVERY RAW LINE RECEIVED, GOOD OR BAD
001290 FD  TLMAUD
001300     RECORDING MODE IS F
001310     LABEL RECORDS ARE STANDARD
001320     RECORD CONTAINS 100 CHARACTERS
001330     BLOCK CONTAINS 0 RECORDS
001340     DATA RECORD IS TLMAUD-REC.
001350 01  TLMAUD-REC.
001360*    SAME TIMESTAMP AS RAW-ARRIVAL-TS - CARRIED OVER UNCHANGED
001370     05  AUD-TIMESTAMP               PIC X(26).
001380     05  FILLER                      PIC X(03) VALUE " | ".
001390*    SAME RAW TEXT THE LINE ARRIVED WITH, GOOD OR BAD - THE
001400*    AUDIT LOG NEVER JUDGES IT, IT ONLY RECORDS IT
001410     05  AUD-RAW-LINE                PIC X(53).
001420     05  FILLER                      PIC X(18).
001430
001440****** PARSE-ERROR LOG - MALFORMED LINES ONLY
001450 FD  TLMERR
001460     RECORDING MODE IS F
001470     LABEL RECORDS ARE STANDARD
001480     RECORD CONTAINS 130 CHARACTERS
001490     BLOCK CONTAINS 0 RECORDS
001500     DATA RECORD IS TLMERR-REC.
001510 01  TLMERR-REC.
001520*    SAME TIMESTAMP AGAIN - EVERY LOG THIS PROGRAM WRITES CAN BE
001530*    JOINED BACK TO THE ORIGINAL RAW LINE ON THIS FIELD ALONE
001540     05  ERR-TIMESTAMP               PIC X(26).
001550     05  FILLER                      PIC X(03) VALUE " | ".
001560*    CONSTANT TAG - THIS LOG HAS ONLY EVER HELD ONE KIND OF
001570*    ERROR (A MALFORMED LINE), SO THE TAG IS A LITERAL, NOT A
001580*    VARIABLE FIELD
001590     05  FILLER                      PIC X(14) VALUE "PARSE_ERROR | ".
001600*    FREE-TEXT REASON BUILT BY 300-PARSE-RAW-LINE - ALWAYS THE
001610*    SAME "Malformed data structure: " PREFIX FOLLOWED BY THE
001620*    OFFENDING RAW LINE
001630     05  ERR-REASON                  PIC X(80).
001640     05  FILLER                      PIC X(07).
001650
001660****** STRUCTURED METRICS FILE - WELL-FORMED READINGS ONLY
001670****** FIRST RECORD WRITTEN IS A HEADER ROW (TM-RECORD-TYPE = H)
001680 FD  TLMMETR
001690     RECORD CONTAINS 81 CHARACTERS
001700     DATA RECORD IS TELEMETRY-METRICS-REC.
001710     COPY TELMETR.
001720
001730 WORKING-STORAGE SECTION.
001740
001750 01  FILE-STATUS-CODES.
001760*    FILLED BY THE RUNTIME ON EVERY OPEN/READ/WRITE AGAINST A
001770*    FILE WHOSE SELECT CARRIES A FILE STATUS CLAUSE - ONLY THE
001780*    "35" CASE (FILE NOT FOUND) IS ACTUALLY TESTED BELOW
001790     05  OFCODE                      PIC X(02).
001800         88  CODE-FILE-NOT-FOUND          VALUE "35".
001810     05  FILLER                      PIC X(02).
001820
001830*    A TRUE STANDALONE SCRATCH ITEM, LIKE THE OLD DALYEDIT'S 77
001840*    HEX-VAL AND 77 WS-DATE - NOT PART OF ANY GROUP'S INTERNAL
001850*    LAYOUT AND NEVER THE SUBJECT OF A REDEFINES.  STAMPED ONCE
001860*    AT 000-HOUSEKEEPING AND CARRIED ONLY FOR THE OPERATOR'S
001870*    BENEFIT ON THE JOB-START CONSOLE LINE - THE RUN DATE NEVER
001880*    GOES INTO ANY LOG OR METRICS RECORD, WHICH ALL CARRY THEIR
001890*    OWN ARRIVAL TIMESTAMP FROM THE COLLECTOR INSTEAD
001900 77  WS-RUN-DATE                     PIC X(08).
001910
001920****** RAW-ARRIVAL-TS IS BROKEN DOWN HERE TO COMPUTE THE
001930****** SECONDS-SINCE-MIDNIGHT VALUE TLMANOM NEEDS FOR ITS
001940****** RATE-OF-CHANGE AND HEARTBEAT-LOSS ARITHMETIC
001950 01  WS-SYSTEM-TIMESTAMP             PIC X(26).
001960*    NOT A 77-LEVEL EVEN THOUGH IT IS A STANDALONE SCRATCH
001970*    FIELD - IT IS THE SUBJECT OF THE REDEFINES RIGHT BELOW, AND
001980*    A 77-LEVEL ITEM CANNOT BE A REDEFINES TARGET IN THIS SHOP'S
001990*    COMPILER
002000 01  WS-SYSTEM-TS-PARTS REDEFINES WS-SYSTEM-TIMESTAMP.
002010*    YYYY-MM-DD PORTION OF THE ARRIVAL TIMESTAMP
002020     05  WS-ST-DATE-PART.
002030         10  WS-ST-YEAR              PIC 9(04).
002040         10  FILLER                  PIC X(01) VALUE "-".
002050         10  WS-ST-MONTH             PIC 9(02).
002060         10  FILLER                  PIC X(01) VALUE "-".
002070         10  WS-ST-DAY               PIC 9(02).
002080     05  FILLER                      PIC X(01) VALUE "T".
002090*    HH:MM:SS PORTION - THESE THREE FIELDS ARE WHAT 720-DERIVE-
002100*    SECONDS-OF-DAY ACTUALLY USES; THE DATE PART ABOVE IS NEVER
002110*    REFERENCED BY THIS PROGRAM, ONLY CARRIED THROUGH
002120     05  WS-ST-TIME-PART.
002130         10  WS-ST-HOUR              PIC 9(02).
002140         10  FILLER                  PIC X(01) VALUE ":".
002150         10  WS-ST-MINUTE            PIC 9(02).
002160         10  FILLER                  PIC X(01) VALUE ":".
002170         10  WS-ST-SECOND            PIC 9(02).
002180     05  FILLER                      PIC X(01) VALUE ".".
002190*    MICROSECOND FRACTION - FOLDED INTO THE SECONDS-OF-DAY
002200*    COMPUTE AS A FRACTION OF A SECOND, SEE 720-DERIVE-SECONDS-
002210*    OF-DAY BELOW
002220     05  WS-ST-MICROS                PIC 9(06).
002230
002240****** WORK AREA FOR THE THREE COMMA-DELIMITED PARTS OF A LINE
002250 01  WS-PARSED-PARTS.
002260*    THE TEXT AFTER "T:" - UNSTRUNG FROM RAW-LINE-TEXT AT 300-
002270*    PARSE-RAW-LINE, TAG AND ALL, BEFORE THE TAG ITSELF IS
002280*    STRIPPED OFF INTO WS-TEMP-TEXT BELOW
002290     05  WS-PART-1                   PIC X(20).
002300*    THE TEXT AFTER "V:"
002310     05  WS-PART-2                   PIC X(20).
002320*    THE TEXT AFTER "S:"
002330     05  WS-PART-3                   PIC X(20).
002340     05  FILLER                      PIC X(08).
002350*    DUMP-READABILITY VIEW OF THE THREE UNSTRUNG PARTS, SAME
002360*    TRICK USED ON THE COUNTERS AND TIMESTAMP GROUPS BELOW
002370 01  WS-PARSED-PARTS-VIEW REDEFINES WS-PARSED-PARTS
002380                                     PIC X(68).
002390
002400*    FIELDS 300-PARSE-RAW-LINE AND 700-WRITE-METRICS-REC SHARE
002410*    WHILE TURNING THE THREE COMMA FIELDS INTO A METRICS RECORD
002420 01  WS-SCAN-FIELDS.
002430*    HOW MANY FIELDS UNSTRING ACTUALLY FOUND - ANYTHING OTHER
002440*    THAN 3 FAILS THE "MALFORMED DATA STRUCTURE" TEST AT 300-
002450*    PARSE-RAW-LINE BEFORE THE TAG CHARACTERS ARE EVEN LOOKED AT
002460     05  WS-PART-COUNT               PIC S9(4) COMP VALUE 0.
002470*    WS-PART-1 WITH THE "T:" TAG STRIPPED OFF, READY FOR NUMCHK
002480     05  WS-TEMP-TEXT                PIC X(10).
002490*    WS-PART-2 WITH THE "V:" TAG STRIPPED OFF, READY FOR NUMCHK
002500     05  WS-VOLT-TEXT                PIC X(10).
002510*    WS-PART-3 WITH THE "S:" TAG STRIPPED OFF - THIS ONE IS NOT
002520*    NUMERIC, IT GOES STRAIGHT TO TM-STATUS-CODE AS TEXT
002530     05  WS-STATUS-TEXT              PIC X(20).
002540*    0 OR POSITIVE = NUMCHK ACCEPTED THE TEXT, NEGATIVE = IT
002550*    DID NOT (SPEC RULE V3)
002560     05  WS-NUMCHK-RETCD             PIC S9(4) COMP.
002570*    PARSED TEMPERATURE, RETURNED BY NUMCHK FROM WS-TEMP-TEXT
002580     05  WS-TEMP-VALUE               PIC S9(5)V99 COMP-3.
002590*    PARSED VOLTAGE, RETURNED BY NUMCHK FROM WS-VOLT-TEXT
002600     05  WS-VOLT-VALUE               PIC S9(5)V99 COMP-3.
002610     05  FILLER                      PIC X(04).
002620
002630****** RUN COUNTERS, DISPLAYED AT 999-CLEANUP SO THE OPERATOR
002640****** CAN SEE AT A GLANCE HOW THE RUN WENT WITHOUT SCROLLING
002650****** BACK THROUGH THE WHOLE SYSOUT LISTING.
002660 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002670*    TOTAL LINES READ FROM TLMRAW, INCLUDING BLANK ONES
002680     05  RECORDS-READ                PIC 9(7) COMP.
002690*    GOOD LINES - ONE STRUCTURED RECORD WRITTEN TO TLMMETR PER
002700     05  RECORDS-WRITTEN             PIC 9(7) COMP.
002710*    BAD LINES - ONE ERROR RECORD WRITTEN TO TLMERR PER
002720     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
002730*    BLANK KEEP-ALIVE LINES DROPPED AT 900-READ-TLMRAW BEFORE
002740*    EVEN THE AUDIT LOG SEES THEM (SPEC RULE V4)
002750     05  RECORDS-BLANK-SKIPPED       PIC 9(7) COMP.
002760     05  FILLER                      PIC X(04).
002770
002780****** BYTE VIEW OF THE RUN COUNTERS SO AN ABEND DUMP OF THIS
002790****** WORKING-STORAGE SHOWS THE RAW BINARY ALONGSIDE THE
002800****** COMP FIELDS THEMSELVES.
002810 01  WS-COUNTERS-BYTES REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS
002820                                     PIC X(20).
002830
002840 01  FLAGS-AND-SWITCHES.
002850*    DRIVES THE MAINLINE LOOP - SET TO "N" ONLY BY THE AT-END
002860*    CLAUSE AT 900-READ-TLMRAW
002870     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
002880         88  NO-MORE-DATA                 VALUE "N".
002890*    RESET TO "N" AT THE TOP OF EVERY 100-MAINLINE PASS, THEN
002900*    SET "Y" BY 300-PARSE-RAW-LINE THE MOMENT ANY ONE OF ITS
002910*    FOUR VALIDATION TESTS FAILS
002920     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
002930         88  RECORD-ERROR-FOUND           VALUE "Y".
002940         88  VALID-RECORD                 VALUE "N".
002950     05  FILLER                      PIC X(02).
002960
002970****** THE SHARED ABEND-DUMP AREA - PARA-NAME, ABEND-REASON,
002980****** EXPECTED-VAL/ACTUAL-VAL AND THE FORCED-DIVIDE-BY-ZERO
002990****** IDIOM AT 1000-ABEND-RTN ALL LIVE IN THIS COPYBOOK
003000 COPY ABNDREC.
003010
003020 PROCEDURE DIVISION.
003030*    OPEN, READ-AHEAD ONE RECORD, THEN LOOP ONE MAINLINE PASS
003040*    PER RECORD UNTIL THE READ-AHEAD RUNS OUT - A CLASSIC
003050*    PRIMING-READ STRUCTURE, NOT A DO-WHILE
003060     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003070     PERFORM 100-MAINLINE THRU 100-EXIT
003080             UNTIL NO-MORE-DATA.
003090     PERFORM 999-CLEANUP THRU 999-EXIT.
003100     MOVE +0 TO RETURN-CODE.
003110     GOBACK.
003120
003130****** OPENS THE FOUR FILES, WRITES THE ONE-TIME METRICS HEADER
003140****** ROW, AND PRIMES THE READ-AHEAD.  AN EMPTY TLMRAW IS
003150****** TREATED AS AN ABEND, NOT A QUIET NO-OP RUN, SINCE AN
003160****** EMPTY COLLECTOR FEED ALWAYS MEANS SOMETHING UPSTREAM
003170****** IS BROKEN.
003180 000-HOUSEKEEPING.
003190     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003200*    RUN DATE IS FOR THE CONSOLE LINE ONLY - NOTHING DOWNSTREAM
003210*    READS WS-RUN-DATE, SO A Y2K-STYLE 4-DIGIT YEAR IS ALL THIS
003220*    NEEDS
003230     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003240     DISPLAY "******** BEGIN JOB TLMINGST ********".
003250     DISPLAY "** RUN DATE **".
003260     DISPLAY WS-RUN-DATE.
003270     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
003280     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003290     PERFORM 810-WRITE-METRICS-HEADER THRU 810-EXIT.
003300     PERFORM 900-READ-TLMRAW THRU 900-EXIT.
003310     IF NO-MORE-DATA
003320         MOVE "EMPTY RAW TELEMETRY FILE" TO ABEND-REASON
003330         GO TO 1000-ABEND-RTN.
003340 000-EXIT.
003350     EXIT.
003360
003370****** ONE PASS = AUDIT, THEN PARSE, THEN ROUTE THE RESULT TO
003380****** EITHER THE METRICS FILE OR THE ERROR LOG, THEN READ THE
003390****** NEXT RECORD.  NOTE THE AUDIT RUNS BEFORE THE PARSE EVERY
003400****** TIME, REGARDLESS OF WHAT THE PARSE IS ABOUT TO FIND.
003410 100-MAINLINE.
003420     MOVE "100-MAINLINE" TO PARA-NAME.
003430*    CLEAR THE SWITCH BEFORE EACH PASS - 300-PARSE-RAW-LINE ONLY
003440*    EVER SETS IT, NEVER CLEARS IT
003450     MOVE "N" TO ERROR-FOUND-SW.
003460     PERFORM 200-AUDIT-RAW-LINE THRU 200-EXIT.
003470     PERFORM 300-PARSE-RAW-LINE THRU 300-EXIT.
003480
003490*    ONE OF THESE TWO BRANCHES RUNS ON EVERY RECORD - THERE IS
003500*    NO THIRD OUTCOME
003510     IF RECORD-ERROR-FOUND
003520         ADD +1 TO RECORDS-IN-ERROR
003530         PERFORM 710-WRITE-PARSE-ERROR THRU 710-EXIT
003540     ELSE
003550         ADD +1 TO RECORDS-WRITTEN
003560         PERFORM 700-WRITE-METRICS-REC THRU 700-EXIT.
003570     PERFORM 900-READ-TLMRAW THRU 900-EXIT.
003580 100-EXIT.
003590     EXIT.
003600
003610****** RULE: AUDIT HAPPENS BEFORE VALIDATION, EVERY TIME - SPEC
003620****** SAYS A BAD LINE IS NEVER LOST, ONLY KICKED TO THE ERR LOG
003630****** NOTE THIS PARAGRAPH NEVER LOOKS AT ERROR-FOUND-SW - IT
003640****** RUNS IDENTICALLY WHETHER THE LINE TURNS OUT GOOD OR BAD.
003650 200-AUDIT-RAW-LINE.
003660     MOVE "200-AUDIT-RAW-LINE" TO PARA-NAME.
003670     MOVE RAW-ARRIVAL-TS TO AUD-TIMESTAMP.
003680     MOVE RAW-LINE-TEXT TO AUD-RAW-LINE.
003690     WRITE TLMAUD-REC.
003700 200-EXIT.
003710     EXIT.
003720
003730****** SPLITS RAW-LINE-TEXT ON COMMAS AND RUNS THE FOUR TESTS
003740****** SPEC RULES V1-V3 REQUIRE, IN ORDER:
003750****** (1) EXACTLY THREE COMMA FIELDS, (2) THE FIELDS CARRY THE
003760****** T:/V:/S: TAGS IN THAT ORDER, (3) THE T: TEXT IS A VALID
003770****** SIGNED DECIMAL, (4) THE V: TEXT IS A VALID SIGNED DECIMAL.
003780****** THE FIRST TEST THAT FAILS SETS ERROR-FOUND-SW AND EXITS -
003790****** LATER TESTS ARE NEVER REACHED ONCE ONE HAS ALREADY FAILED.
003800 300-PARSE-RAW-LINE.
003810     MOVE "300-PARSE-RAW-LINE" TO PARA-NAME.
003820     MOVE SPACES TO WS-PARSED-PARTS.
003830     MOVE 0 TO WS-PART-COUNT.
003840
003850*    TALLYING IN COUNTS THE FIELDS UNSTRING ACTUALLY FOUND, NOT
003860*    JUST THE THREE RECEIVING FIELDS LISTED - A 4TH COMMA FIELD
003870*    IS SILENTLY DROPPED BY UNSTRING BUT STILL TALLIED, SO THE
003880*    COUNT TEST BELOW STILL CATCHES IT
003890     UNSTRING RAW-LINE-TEXT DELIMITED BY ","
003900         INTO WS-PART-1, WS-PART-2, WS-PART-3
003910         TALLYING IN WS-PART-COUNT.
003920
003930*    TEST 1 - MUST BE EXACTLY THREE FIELDS
003940     IF WS-PART-COUNT NOT = 3
003950         MOVE "Y" TO ERROR-FOUND-SW
003960         STRING "Malformed data structure: "
003970             DELIMITED BY SIZE
003980             RAW-LINE-TEXT DELIMITED BY SIZE
003990             INTO ERR-REASON
004000         GO TO 300-EXIT.
004010
004020*    TEST 2 - THE TAGS MUST BE T:, V:, S: IN THAT EXACT ORDER -
004030*    A LINE WITH THE FIELDS REORDERED IS STILL MALFORMED
004040     IF WS-PART-1(1:2) NOT = "T:"
004050     OR WS-PART-2(1:2) NOT = "V:"
004060     OR WS-PART-3(1:2) NOT = "S:"
004070         MOVE "Y" TO ERROR-FOUND-SW
004080         STRING "Malformed data structure: "
004090             DELIMITED BY SIZE
004100             RAW-LINE-TEXT DELIMITED BY SIZE
004110             INTO ERR-REASON
004120         GO TO 300-EXIT.
004130
004140*    TAGS CONFIRMED PRESENT - STRIP THEM OFF (2 BYTES EACH) SO
004150*    NUMCHK SEES ONLY THE CANDIDATE NUMBER, NOT THE "T:"/"V:"
004160     MOVE WS-PART-1(3:18) TO WS-TEMP-TEXT.
004170     MOVE WS-PART-2(3:18) TO WS-VOLT-TEXT.
004180     MOVE WS-PART-3(3:18) TO WS-STATUS-TEXT.
004190
004200*    TEST 3 - T: TEXT MUST BE A VALID SIGNED DECIMAL (SPEC V3)
004210     CALL 'NUMCHK' USING WS-TEMP-TEXT, WS-TEMP-VALUE,
004220                          WS-NUMCHK-RETCD.
004230     IF WS-NUMCHK-RETCD < 0
004240         MOVE "Y" TO ERROR-FOUND-SW
004250         STRING "Malformed data structure: "
004260             DELIMITED BY SIZE
004270             RAW-LINE-TEXT DELIMITED BY SIZE
004280             INTO ERR-REASON
004290         GO TO 300-EXIT.
004300
004310*    TEST 4 - SAME RULE APPLIED TO THE V: TEXT
004320     CALL 'NUMCHK' USING WS-VOLT-TEXT, WS-VOLT-VALUE,
004330                          WS-NUMCHK-RETCD.
004340     IF WS-NUMCHK-RETCD < 0
004350         MOVE "Y" TO ERROR-FOUND-SW
004360         STRING "Malformed data structure: "
004370             DELIMITED BY SIZE
004380             RAW-LINE-TEXT DELIMITED BY SIZE
004390             INTO ERR-REASON
004400         GO TO 300-EXIT.
004410
004420 300-EXIT.
004430     EXIT.
004440
004450****** BUILDS AND WRITES ONE TELEMETRY-METRICS-REC DETAIL ROW
004460****** FOR A LINE THAT PASSED ALL FOUR TESTS AT 300-PARSE-
004470****** RAW-LINE.  S: TEXT GOES STRAIGHT ACROSS AS TEXT; T: AND
004480****** V: GO ACROSS AS THE NUMCHK-PARSED DECIMAL VALUES.
004490 700-WRITE-METRICS-REC.
004500     MOVE "700-WRITE-METRICS-REC" TO PARA-NAME.
004510*    "D" MARKS A DETAIL ROW, AS OPPOSED TO THE "H" HEADER ROW
004520*    810-WRITE-METRICS-HEADER WRITES ONCE AT THE TOP OF THE FILE
004530     MOVE "D" TO TM-RECORD-TYPE.
004540     MOVE RAW-ARRIVAL-TS TO TM-TIMESTAMP-TEXT.
004550     PERFORM 720-DERIVE-SECONDS-OF-DAY THRU 720-EXIT.
004560     MOVE WS-TEMP-VALUE TO TM-TEMPERATURE.
004570     MOVE WS-VOLT-VALUE TO TM-VOLTAGE.
004580     MOVE WS-STATUS-TEXT TO TM-STATUS-CODE.
004590     WRITE TELEMETRY-METRICS-REC.
004600 700-EXIT.
004610     EXIT.
004620
004630****** SPLITS RAW-ARRIVAL-TS INTO H/M/S.FRACTION AND COMPUTES
004640****** SECONDS-SINCE-MIDNIGHT SO TLMANOM DOES NOT HAVE TO
004650****** RE-PARSE THE TIMESTAMP TEXT FOR ITS RATE-OF-CHANGE AND
004660****** HEARTBEAT-LOSS ARITHMETIC (TKT-2041).  USES THE
004670****** WS-SYSTEM-TS-PARTS REDEFINES DECLARED UP IN WORKING-
004680****** STORAGE TO GET AT THE HOUR/MINUTE/SECOND/MICROS FIELDS.
004690 720-DERIVE-SECONDS-OF-DAY.
004700     MOVE RAW-ARRIVAL-TS TO WS-SYSTEM-TIMESTAMP.
004710*    ROUNDED BECAUSE THE MICROSECOND FRACTION RARELY DIVIDES
004720*    EVENLY INTO TWO DECIMAL PLACES
004730     COMPUTE TM-TS-SECONDS-OF-DAY ROUNDED =
004740         ( WS-ST-HOUR * 3600 ) + ( WS-ST-MINUTE * 60 )
004750         + WS-ST-SECOND + ( WS-ST-MICROS / 1000000 ).
004760 720-EXIT.
004770     EXIT.
004780
004790****** WRITES ONE TLMERR DETAIL ROW FOR A LINE THAT FAILED
004800****** PARSING - ERR-REASON WAS ALREADY BUILT BY WHICHEVER TEST
004810****** AT 300-PARSE-RAW-LINE REJECTED IT.
004820 710-WRITE-PARSE-ERROR.
004830     MOVE "710-WRITE-PARSE-ERROR" TO PARA-NAME.
004840     MOVE RAW-ARRIVAL-TS TO ERR-TIMESTAMP.
004850     WRITE TLMERR-REC.
004860 710-EXIT.
004870     EXIT.
004880
004890****** OPENS SYSOUT FIRST, BEFORE ANYTHING ELSE, SO THE ABEND
004900****** ROUTINE ALWAYS HAS SOMEWHERE TO WRITE ITS DUMP RECORD IF
004910****** TLMRAW TURNS OUT NOT TO BE THERE.  THE OTHER THREE
004920****** OUTPUT FILES ARE NOT OPENED UNTIL TLMRAW IS CONFIRMED
004930****** PRESENT, SO A MISSING INPUT FILE LEAVES NO PARTIALLY-
004940****** OPENED OUTPUT FILES BEHIND.
004950 800-OPEN-FILES.
004960     MOVE "800-OPEN-FILES" TO PARA-NAME.
004970     OPEN OUTPUT SYSOUT.
004980     OPEN INPUT TLMRAW.
004990     IF CODE-FILE-NOT-FOUND
005000         MOVE "TLMRAW FILE NOT FOUND" TO ABEND-REASON
005010         GO TO 1000-ABEND-RTN.
005020     OPEN OUTPUT TLMAUD, TLMERR, TLMMETR.
005030 800-EXIT.
005040     EXIT.
005050
005060****** WRITES THE ONE-TIME COLUMN-HEADING ROW TO TLMMETR BEFORE
005070****** ANY DETAIL ROWS ARE WRITTEN - TLMANOM'S LOAD PARAGRAPH
005080****** SKIPS THIS ROW ON THE WAY BACK IN (TM-HEADER-ROW TEST).
005090 810-WRITE-METRICS-HEADER.
005100     MOVE "810-WRITE-METRICS-HEADER" TO PARA-NAME.
005110     MOVE SPACES TO TELEMETRY-METRICS-HEADER-VIEW.
005120     MOVE "H TIMESTAMP                TEMPERATURE VOLTAGE STATUS_CODE"
005130         TO TELEMETRY-METRICS-HEADER-VIEW.
005140     WRITE TELEMETRY-METRICS-REC.
005150 810-EXIT.
005160     EXIT.
005170
005180****** CLOSES ALL FOUR FILES ON THE WAY OUT, NORMAL END OR
005190****** ABEND ALIKE - A CLOSE AGAINST A FILE THAT WAS NEVER
005200****** OPENED (THE TLMRAW-NOT-FOUND ABEND PATH) IS TOLERATED BY
005210****** THE RUNTIME, NOT TREATED AS AN ERROR.
005220 850-CLOSE-FILES.
005230     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005240     CLOSE TLMRAW, TLMAUD, TLMERR, TLMMETR, SYSOUT.
005250 850-EXIT.
005260     EXIT.
005270
005280****** READS THE NEXT TLMRAW RECORD.  A BLANK LINE (SPEC RULE
005290****** V4, ADDED TKT-0884 WHEN THE COLLECTOR STARTED SENDING
005300****** KEEP-ALIVE PADS) IS COUNTED AND THEN READ PAST AGAIN
005310****** RIGHT HERE - IT NEVER REACHES 100-MAINLINE, SO IT IS
005320****** NEVER AUDITED AND NEVER ERRORED.
005330 900-READ-TLMRAW.
005340*  RULE V4 - BLANK INPUT LINES ARE IGNORED ENTIRELY, NO AUDIT,
005350*  NO ERROR RECORD - SO WE LOOP PAST THEM HERE BEFORE 100-
005360*  MAINLINE EVER SEES THE RECORD
005370     READ TLMRAW
005380         AT END MOVE "N" TO MORE-DATA-SW
005390         GO TO 900-EXIT
005400     END-READ.
005410     ADD +1 TO RECORDS-READ.
005420     IF RAW-LINE-TEXT = SPACES
005430         ADD +1 TO RECORDS-BLANK-SKIPPED
005440         GO TO 900-READ-TLMRAW.
005450 900-EXIT.
005460     EXIT.
005470
005480****** NORMAL END-OF-JOB HOUSEKEEPING - CLOSE THE FILES AND
005490****** DISPLAY THE FOUR RUN COUNTERS TO THE CONSOLE SO THE
005500****** OPERATOR CAN SEE THE RUN'S SHAPE WITHOUT GOING TO TLMMETR
005510****** OR TLMERR DIRECTLY.
005520 999-CLEANUP.
005530     MOVE "999-CLEANUP" TO PARA-NAME.
005540     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005550     DISPLAY "** RECORDS READ **".
005560     DISPLAY RECORDS-READ.
005570     DISPLAY "** RECORDS WRITTEN TO TLMMETR **".
005580     DISPLAY RECORDS-WRITTEN.
005590     DISPLAY "** RECORDS IN ERROR **".
005600     DISPLAY RECORDS-IN-ERROR.
005610     DISPLAY "** BLANK LINES SKIPPED **".
005620     DISPLAY RECORDS-BLANK-SKIPPED.
005630     DISPLAY "******** NORMAL END OF JOB TLMINGST ********".
005640 999-EXIT.
005650     EXIT.
005660
005670****** ABNORMAL END - LOGS THE REASON TO SYSOUT, CLOSES WHATEVER
005680****** FILES ARE OPEN, DISPLAYS THE ABEND TO THE OPERATOR
005690****** CONSOLE, THEN FORCES A SYSTEM ABEND BY DIVIDING BY ZERO -
005700****** THE SHOP'S STANDARD WAY TO GET A NON-ZERO CONDITION CODE
005710****** AND A DUMP OUT OF A BATCH COBOL PROGRAM.
005720 1000-ABEND-RTN.
005730     MOVE "1000-ABEND-RTN" TO PARA-NAME.
005740*    HHMMSS OF THE ABEND - LETS WHOEVER IS WORKING THE OPERATOR
005750*    CONSOLE LINE BY LINE MATCH THIS DUMP RECORD TO THE EXACT
005760*    MOMENT IN THE JOBLOG, NOT JUST THE PARAGRAPH NAME
005770     ACCEPT ABEND-TIME-STAMP FROM TIME.
005780*    EXPECTED-VAL/ACTUAL-VAL ARE PART OF THE SHOP'S STANDARD
005790*    ABEND-REC LAYOUT FOR MISMATCH-TYPE ABENDS - THIS PROGRAM
005800*    HAS ONLY THE ONE "FILE NOT FOUND" / "EMPTY FILE" FAMILY OF
005810*    ABEND, SO THEY ARE ALWAYS FORCED TO ZERO HERE
005820     MOVE ZERO TO EXPECTED-VAL.
005830     MOVE ZERO TO ACTUAL-VAL.
005840*    ABEND-REC ALREADY CARRIES PARA-NAME AND ABEND-REASON, SET
005850*    BY WHICHEVER CALLER BRANCHED HERE
005860     WRITE SYSOUT-REC FROM ABEND-REC.
005870     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005880     DISPLAY "*** ABNORMAL END OF JOB - TLMINGST ***" UPON CONSOLE.
005890*    ZERO-VAL/ONE-VAL ARE THE SHOP'S STANDARD DIVIDE-BY-ZERO PAIR
005900*    FOR FORCING A SYSTEM ABEND WITH A DUMP, DECLARED IN ABNDREC
005910     DIVIDE ZERO-VAL INTO ONE-VAL.
