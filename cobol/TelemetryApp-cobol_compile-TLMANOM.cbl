000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  TLMANOM.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/04/94.
000060 DATE-COMPILED. 09/04/94.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM READS THE STRUCTURED METRICS FILE
000130*          PRODUCED BY TLMINGST, LOADS IT INTO A WORKING-
000140*          STORAGE TABLE IN TIMESTAMP ORDER, AND RUNS FOUR
000150*          ANOMALY RULES AGAINST IT - ONE FULL PASS OVER THE
000160*          TABLE PER RULE, IN THIS ORDER: TEMPERATURE
000170*          THRESHOLD, VOLTAGE THRESHOLD, RATE-OF-CHANGE,
000180*          HEARTBEAT LOSS.
000190*
000200*          THE RATE-OF-CHANGE AND HEARTBEAT RULES LOOK AT THE
000210*          PRIOR READING, SO THE FIRST ROW IN THE TABLE CAN
000220*          NEVER TRIP THOSE TWO.
000230*
000240*          ANOMALIES ARE COLLECTED IN A SECOND TABLE AND
000250*          RE-SORTED ASCENDING BY TIMESTAMP BEFORE THE REPORT
000260*          IS PRINTED - TIES KEEP THE ORDER THEY WERE FOUND IN
000270*          (TEMP, THEN VOLT, THEN RATE, THEN HEARTBEAT) BECAUSE
000280*          THE SORT BELOW ONLY SWAPS ON A STRICT "GREATER
000290*          THAN", NEVER ON "EQUAL".
000300*
000310*    MAINTENANCE
000320*    09/04/94  JHS  ORIGINAL PROGRAM FOR TELEMETRY PROJECT
000330*    11/09/99  RDK  Y2K - TABLE LOAD NOW CARRIES A 4-DIGIT YEAR   TKT-1123
000340*                   STRAIGHT THROUGH FROM TELMETR, NO CHANGE
000350*                   NEEDED TO THE COMPARE LOGIC ITSELF
000360*    02/17/03  PLV  SEVERITY 88-LEVELS ADDED TO TLMANML SO THE    TKT-1887
000370*                   DETAIL LINE BUILD CAN TEST THEM
000380*    06/14/04  PLV  RULE PASSES NOW USE TM-TS-SECONDS-OF-DAY      TKT-2041
000390*                   INSTEAD OF RE-PARSING THE TIMESTAMP TEXT
000400******************************************************************
000410
000420*          THIS PROGRAM IS A PURE READER/REPORTER OF TLMMETR -
000430*          IT NEVER WRITES BACK TO TLMMETR AND NEVER TOUCHES
000440*          TLMRAW, TLMAUD OR TLMERR.  IT RUNS AS A SEPARATE
000450*          BATCH STEP AFTER TLMINGST HAS FINISHED.
000460         INPUT FILE                -   TLMMETR
000470
000480         ANOMALY FILE PRODUCED     -   TLMANFL
000490
000500         CONSOLE REPORT            -   SYSOUT
000510
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 SPECIAL-NAMES.
000580*    SAME TOP-OF-FORM CHANNEL ASSIGNMENT AS EVERY OTHER PROGRAM
000590*    IN THE SUITE - NOT ACTUALLY USED, THE ANOMALY REPORT GOES
000600*    TO THE CONSOLE, NOT A PRINTER
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*    CONSOLE-STYLE REPORT OUTPUT, ONE LINE PER ANOMALY PLUS A
000650*    BANNER AND A TOTAL LINE - SEE 700-WRITE-REPORT
000660     SELECT SYSOUT
000670     ASSIGN TO UT-S-SYSOUT
000680       ORGANIZATION IS SEQUENTIAL.
000690
000700*    THE SAME STRUCTURED FILE TLMINGST PRODUCED - OPENED INPUT
000710*    ONLY HERE, NEVER OUTPUT
000720     SELECT TLMMETR
000730     ASSIGN TO UT-S-TLMMETR
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS OFCODE.
000760
000770*    NOT OPENED AT ALL UNLESS AT LEAST ONE ANOMALY WAS FOUND -
000780*    SEE THE GUARD AT 700-WRITE-REPORT
000790     SELECT TLMANFL
000800     ASSIGN TO UT-S-TLMANFL
000810       ACCESS MODE IS SEQUENTIAL
000820       FILE STATUS IS OFCODE.
000830
000840 DATA DIVISION.
000850 FILE SECTION.
000860 FD  SYSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 150 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS SYSOUT-REC.
000920 01  SYSOUT-REC                     PIC X(150).
000930
000940****** INPUT - FIRST RECORD IS A HEADER ROW, SKIPPED ON LOAD
000950 FD  TLMMETR
000960     RECORD CONTAINS 81 CHARACTERS
000970     DATA RECORD IS TELEMETRY-METRICS-REC.
000980     COPY TELMETR.
000990
001000****** OUTPUT - ONE RECORD PER DETECTED ANOMALY, NEVER OPENED
001010****** AT ALL IF ZERO ANOMALIES ARE FOUND
001020 FD  TLMANFL
001030     RECORD CONTAINS 150 CHARACTERS
001040     DATA RECORD IS TELEMETRY-ANOMALY-REC.
001050     COPY TLMANML.
001060
001070 WORKING-STORAGE SECTION.
001080
001090 01  FILE-STATUS-CODES.
001100*    ONLY THE "35" CONDITION IS EVER TESTED - IF TLMMETR IS
001110*    MISSING THE PROGRAM ABENDS RATHER THAN RUN AGAINST NOTHING
001120     05  OFCODE                      PIC X(02).
001130         88  CODE-FILE-NOT-FOUND          VALUE "35".
001140     05  FILLER                      PIC X(02).
001150
001160*    ONE CONSOLE LINE AT A TIME - BANNER, DETAIL LINES, TOTAL
001170*    LINE, AND THE "NO ANOMALIES" MESSAGE ALL BUILD THEIR TEXT
001180*    INTO MSG BEFORE THE WRITE
001190 01  WS-SYSOUT-REC.
001200     05  MSG                         PIC X(149).
001210     05  FILLER                      PIC X(01).
001220
001230****** ANOMALY RULE CONSTANTS - SPEC "BUSINESS RULES" SECTION
001240****** COMP-3 RATHER THAN DISPLAY BECAUSE THESE ARE COMPARED
001250****** AGAINST COMP-3 METRICS TABLE FIELDS ON EVERY RULE PASS
001260****** AND THE SHOP PREFERS PACKED ARITHMETIC FOR COMPARE WORK
001270 01  WS-RULE-CONSTANTS.
001280*    R1 - ANY READING ABOVE THIS TRIPS THRESHOLD_BREACH_TEMP
001290     05  TEMP-THRESHOLD              PIC S9(3)V99 COMP-3
001300                                      VALUE +80.00.
001310*    R2 - UPPER BOUND OF THE NORMAL VOLTAGE BAND
001320     05  VOLT-THRESHOLD-HIGH         PIC S9(2)V99 COMP-3
001330                                      VALUE +5.50.
001340*    R2 - LOWER BOUND OF THE NORMAL VOLTAGE BAND
001350     05  VOLT-THRESHOLD-LOW          PIC S9(2)V99 COMP-3
001360                                      VALUE +4.50.
001370*    R3 - MAXIMUM TEMPERATURE SWING (EITHER DIRECTION) ALLOWED
001380*    BETWEEN TWO CONSECUTIVE READINGS BEFORE RAPID_CHANGE_TEMP
001390     05  TEMP-ROC-THRESHOLD          PIC S9(3)V99 COMP-3
001400                                      VALUE +15.00.
001410*    R4 - GAP IN SECONDS-OF-DAY BETWEEN TWO READINGS BEFORE
001420*    HEARTBEAT_LOSS FIRES
001430     05  HEARTBEAT-TIMEOUT           PIC S9(3)V99 COMP-3
001440                                      VALUE +4.00.
001450     05  FILLER                      PIC X(04).
001460
001470****** METRICS TABLE - LOADED ONCE, READ MANY TIMES, ONE PASS
001480****** PER RULE FAMILY AGAINST THE WHOLE TABLE
001490 01  WS-METRICS-TABLE-AREA.
001500*    5000-ROW CEILING - A RUN WITH MORE DETAIL ROWS THAN THIS ON
001510*    TLMMETR WOULD SUBSCRIPT OUT OF BOUNDS; THE SPEC DOES NOT
001520*    CALL FOR A DAILY VOLUME THAT LARGE
001530     05  WS-METRICS-ENTRY OCCURS 5000 TIMES
001540                         INDEXED BY METR-IDX.
001550*    CARRIED STRAIGHT ACROSS FROM TM-TIMESTAMP-TEXT, UNCHANGED
001560         10  WS-MT-TIMESTAMP-TEXT    PIC X(26).
001570*    ALREADY-DERIVED SECONDS-SINCE-MIDNIGHT FROM TLMINGST - R4
001580*    SUBTRACTS TWO OF THESE RATHER THAN RE-PARSING TIMESTAMP TEXT
001590         10  WS-MT-SECONDS-OF-DAY    PIC 9(5)V99 COMP-3.
001600*    TESTED BY R1 AND DIFFERENCED BY R3
001610         10  WS-MT-TEMPERATURE       PIC S9(3)V99 COMP-3.
001620*    TESTED BY R2 ONLY
001630         10  WS-MT-VOLTAGE           PIC S9(2)V99 COMP-3.
001640*    CARRIED THROUGH TO THE ANOMALY ROW IF NEEDED, BUT NO RULE
001650*    TESTS THE STATUS TEXT ITSELF
001660         10  WS-MT-STATUS-CODE       PIC X(20).
001670*    HOW MANY ROWS ARE ACTUALLY LOADED - THE UPPER BOUND ON
001680*    EVERY VARYING PERFORM OVER THE TABLE
001690 77  WS-METRICS-COUNT                PIC 9(7) COMP.
001700
001710****** ANOMALY TABLE - APPENDED TO BY EACH RULE PASS, THEN
001720****** RE-SORTED ASCENDING BY TIMESTAMP BEFORE THE REPORT RUNS
001730 01  WS-ANOMALY-TABLE-AREA.
001740*    SAME 5000-ROW CEILING AS THE METRICS TABLE - IN PRACTICE AN
001750*    ANOMALY ROW COUNT THIS HIGH WOULD MEAN THE DEVICE IS DEAD
001760     05  WS-ANOMALY-ENTRY OCCURS 5000 TIMES
001770                         INDEXED BY ANOM-IDX.
001780*    TIMESTAMP OF THE READING THAT TRIPPED THE RULE, NOT THE
001790*    TIME THE ANOMALY WAS DETECTED (THEY ARE THE SAME RUN, BUT
001800*    CONCEPTUALLY DIFFERENT)
001810         10  WS-AN-TIMESTAMP-TEXT    PIC X(26).
001820*    ONE OF THE FOUR LITERAL RULE-NAME CONSTANTS MOVED AT 400/
001830*    425/470/475
001840         10  WS-AN-TYPE-CODE         PIC X(24).
001850*    ALWAYS "CRITICAL" OR "WARNING" - NO 88-LEVELS NEEDED SINCE
001860*    NOTHING IN THIS PROGRAM TESTS THE SEVERITY, ONLY WRITES IT
001870         10  WS-AN-SEVERITY          PIC X(08).
001880*    BUILT BY STRING AT THE RULE PARAGRAPH THAT DETECTED THE
001890*    ANOMALY - THE EXACT WORDING IS PART OF THE SPEC CONTRACT
001900         10  WS-AN-DESCRIPTION       PIC X(80).
001910*    HOW MANY ANOMALY ROWS HAVE BEEN APPENDED SO FAR - ALSO THE
001920*    UPPER BOUND FOR THE SORT AND THE REPORT WRITE
001930 77  WS-ANOMALY-COUNT                PIC 9(7) COMP.
001940
001950****** SWAP AREA FOR THE INSERTION SORT AT 600-SORT-ANOMALY-TBL
001960****** LAYOUT MUST MATCH WS-ANOMALY-ENTRY FIELD FOR FIELD SINCE
001970****** 640-SHIFT-ROW-LEFT MOVES A WHOLE ENTRY IN AND OUT OF IT
001980 01  WS-ANOMALY-SWAP-DUMMY.
001990     05  WS-SWAP-TIMESTAMP-TEXT      PIC X(26).
002000     05  WS-SWAP-TYPE-CODE           PIC X(24).
002010     05  WS-SWAP-SEVERITY            PIC X(08).
002020     05  WS-SWAP-DESCRIPTION         PIC X(80).
002030
002040****** SUBSCRIPTS FOR THE INSERTION SORT - OUTER WALKS THE TABLE
002050****** FORWARD ONCE, INNER WALKS BACKWARD SHIFTING THE CURRENT
002060****** ROW INTO PLACE
002070 01  WS-SORT-FIELDS.
002080     05  WS-SORT-OUTER-IDX           PIC S9(7) COMP.
002090     05  WS-SORT-INNER-IDX           PIC S9(7) COMP.
002100     05  FILLER                      PIC X(04).
002110
002120** DUMP-READABILITY VIEW ON THE SORT SUBSCRIPTS, SAME TRICK
002130** NUMCHK USES ON ITS SCAN WORK AREA.
002140 01  WS-SORT-FIELDS-BYTES REDEFINES WS-SORT-FIELDS
002150                                     PIC X(12).
002160
002170****** SCRATCH FIELDS FOR FORMATTING A DESCRIPTION SENTENCE -
002180****** STRIPS THE LEADING SPACES OFF AN EDITED NUMERIC FIELD
002190****** BY HAND SINCE FUNCTION TRIM IS NOT ALLOWED IN THIS SHOP
002200 01  WS-EDIT-FIELDS.
002210*    THE RAW COMP-3 VALUE TO BE FORMATTED - MOVED IN BY WHICHEVER
002220*    RULE PARAGRAPH IS BUILDING A DESCRIPTION
002230     05  WS-EDIT-INPUT-VAL           PIC S9(5)V99 COMP-3.
002240*    SIGNED, 2-DECIMAL EDIT PICTURE - USED BY 650 FOR R1/R2/R3
002250     05  WS-EDIT-PIC-2DEC            PIC -ZZ9.99.
002260*    UNSIGNED, 1-DECIMAL EDIT PICTURE - USED BY 655 FOR R4 ONLY
002270     05  WS-EDIT-PIC-1DEC            PIC ZZZZ9.9.
002280*    TALLY OF LEADING SPACES INSPECT COUNTS IN THE EDITED FIELD -
002290*    REUSED ACROSS BOTH 650 AND 655 AND ALSO THE COUNT-EDIT BELOW
002300     05  WS-EDIT-LEADING-SPACES      PIC S9(4) COMP.
002310*    THE FINAL LEFT-JUSTIFIED, BLANK-FREE TEXT - THIS IS WHAT
002320*    LANDS IN THE STRING CALLS INSIDE THE RULE PARAGRAPHS
002330     05  WS-EDIT-OUTPUT-TEXT         PIC X(10).
002340*    EDIT PICTURE FOR THE TOTAL-ANOMALIES COUNT ON THE CONSOLE
002350*    REPORT - SEE 700-WRITE-REPORT
002360     05  WS-EDIT-COUNT                PIC ZZZZZZ9.
002370     05  FILLER                      PIC X(04).
002380
002390****** ARITHMETIC RESULTS FOR THE TWO RULES THAT COMPARE A
002400****** READING AGAINST ITS PREDECESSOR RATHER THAN A CONSTANT
002410 01  WS-DETECT-FIELDS.
002420*    R3 - TEMPERATURE(N) MINUS TEMPERATURE(N-1), MAY BE NEGATIVE
002430     05  WS-ROC-DELTA                PIC S9(3)V99 COMP-3.
002440*    R4 - SECONDS-OF-DAY(N) MINUS SECONDS-OF-DAY(N-1)
002450     05  WS-GAP-SECONDS              PIC S9(5)V99 COMP-3.
002460     05  FILLER                      PIC X(04).
002470
002480** DUMP-READABILITY VIEW ON THE RULE-3/RULE-4 WORK FIELDS.
002490 01  WS-DETECT-FIELDS-BYTES REDEFINES WS-DETECT-FIELDS
002500                                     PIC X(11).
002510
002520 01  COUNTERS-IDXS-AND-ACCUMULATORS.
002530*    EVERY TLMMETR RECORD READ, INCLUDING THE HEADER ROW - SEE
002540*    900-READ-TLMMETR, WHICH COUNTS BEFORE CHECKING TM-HEADER-ROW
002550     05  RECORDS-READ                PIC 9(7) COMP.
002560     05  FILLER                      PIC X(04).
002570
002580** DUMP-READABILITY VIEW ON THE RUN COUNTER, SAME TRICK AS ABOVE.
002590 01  WS-COUNTERS-BYTES REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS
002600                                     PIC X(08).
002610
002620 01  FLAGS-AND-SWITCHES.
002630*    DRIVES THE LOAD LOOP AT 820-LOAD-METRICS-TABLE - SET TO "N"
002640*    ONLY BY THE AT-END CLAUSE AT 900-READ-TLMMETR
002650     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
002660         88  NO-MORE-DATA                 VALUE "N".
002670     05  FILLER                      PIC X(03).
002680
002690****** SHARED ABEND-DUMP AREA, SAME COPYBOOK TLMINGST USES
002700 COPY ABNDREC.
002710
002720****** MAINLINE IS FIVE STEPS: LOAD THE TABLE, RUN ALL FOUR
002730****** RULES, SORT THE ANOMALY TABLE INTO TIMESTAMP ORDER,
002740****** WRITE THE REPORT, THEN CLOSE UP - NO PRIMING READ HERE
002750****** SINCE THE WHOLE METRICS FILE IS LOADED BEFORE ANY RULE
002760****** PASS BEGINS, UNLIKE TLMINGST'S ONE-RECORD-AT-A-TIME STYLE
002770 PROCEDURE DIVISION.
002780     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002790     PERFORM 300-DETECT-ANOMALIES THRU 300-EXIT.
002800     PERFORM 600-SORT-ANOMALY-TBL THRU 600-EXIT.
002810     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
002820     PERFORM 999-CLEANUP THRU 999-EXIT.
002830     MOVE +0 TO RETURN-CODE.
002840     GOBACK.
002850
002860****** OPENS THE FILES AND LOADS THE ENTIRE METRICS TABLE INTO
002870****** WORKING STORAGE BEFORE ANY RULE RUNS.  A TLMMETR WITH NO
002880****** DETAIL ROWS (HEADER ONLY, OR EMPTY OUTRIGHT) IS TREATED
002890****** AS AN ABEND - SAME PHILOSOPHY AS TLMINGST'S EMPTY-TLMRAW
002900****** CHECK, THERE IS NOTHING USEFUL TO REPORT ON AN EMPTY RUN
002910 000-HOUSEKEEPING.
002920     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002930     DISPLAY "******** BEGIN JOB TLMANOM ********".
002940     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-METRICS-COUNT,
002950                WS-ANOMALY-COUNT.
002960     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002970     PERFORM 820-LOAD-METRICS-TABLE THRU 820-EXIT.
002980     IF WS-METRICS-COUNT = ZERO
002990         MOVE "NO DETAIL ROWS ON TLMMETR" TO ABEND-REASON
003000         GO TO 1000-ABEND-RTN.
003010     DISPLAY "** METRICS RECORDS LOADED **".
003020     DISPLAY WS-METRICS-COUNT.
003030 000-EXIT.
003040     EXIT.
003050
003060****** DRIVES ALL FOUR RULE PASSES, EACH A FULL VARYING PERFORM
003070****** OVER THE LOADED TABLE.  R1 AND R2 START AT ROW 1 SINCE
003080****** THEY ONLY LOOK AT THE CURRENT ROW; R3 AND R4 START AT
003090****** ROW 2 SINCE THEY COMPARE THE CURRENT ROW TO THE PRIOR ONE
003100****** AND ROW 1 HAS NO PRIOR ROW.  THE FOUR PASSES RUN IN THIS
003110****** FIXED ORDER SO TIES IN THE UNSORTED ANOMALY TABLE COME
003120****** OUT TEMP, VOLT, RATE, HEARTBEAT - THE ORDER 600-SORT-
003130****** ANOMALY-TBL'S STABLE SORT WILL PRESERVE FOR SAME-TIMESTAMP
003140****** ROWS.
003150 300-DETECT-ANOMALIES.
003160     MOVE "300-DETECT-ANOMALIES" TO PARA-NAME.
003170     PERFORM 400-APPLY-TEMP-THRESHOLD-RULE THRU 400-EXIT
003180             VARYING METR-IDX FROM 1 BY 1
003190             UNTIL METR-IDX > WS-METRICS-COUNT.
003200     PERFORM 425-APPLY-VOLT-THRESHOLD-RULE THRU 425-EXIT
003210             VARYING METR-IDX FROM 1 BY 1
003220             UNTIL METR-IDX > WS-METRICS-COUNT.
003230     PERFORM 470-APPLY-RATE-OF-CHANGE-RULE THRU 470-EXIT
003240             VARYING METR-IDX FROM 2 BY 1
003250             UNTIL METR-IDX > WS-METRICS-COUNT.
003260     PERFORM 475-APPLY-HEARTBEAT-RULE THRU 475-EXIT
003270             VARYING METR-IDX FROM 2 BY 1
003280             UNTIL METR-IDX > WS-METRICS-COUNT.
003290 300-EXIT.
003300     EXIT.
003310
003320****** R1 - THRESHOLD_BREACH_TEMP (CRITICAL)
003330****** STRICT GREATER-THAN ONLY - A READING EXACTLY AT 80.00 IS
003340****** NOT AN ANOMALY, ONLY ONE ABOVE IT IS
003350 400-APPLY-TEMP-THRESHOLD-RULE.
003360     IF WS-MT-TEMPERATURE(METR-IDX) > TEMP-THRESHOLD
003370*        GRAB A SLOT IN THE ANOMALY TABLE BEFORE BUILDING THE ROW
003380         PERFORM 480-ADD-ANOMALY-ROW THRU 480-EXIT
003390         MOVE WS-MT-TEMPERATURE(METR-IDX) TO WS-EDIT-INPUT-VAL
003400         PERFORM 650-EDIT-SIGNED-2DEC THRU 650-EXIT
003410*        ANOMALY TIMESTAMP IS THE OFFENDING READING'S OWN
003420         MOVE WS-MT-TIMESTAMP-TEXT(METR-IDX) TO
003430             WS-AN-TIMESTAMP-TEXT(ANOM-IDX)
003440*        MEASURED VALUE GETS TWO DECIMALS (650); THE FIXED "80.0"
003450*        IN THE LITERAL BELOW IS WRITTEN TO ONE DECIMAL, MATCHING
003460*        THE SPEC'S DESCRIPTION CONTRACT EXACTLY
003470         STRING "Temperature " DELIMITED BY SIZE
003480             WS-EDIT-OUTPUT-TEXT DELIMITED BY SPACE
003490             "C exceeded threshold of 80.0C."
003500                 DELIMITED BY SIZE
003510             INTO WS-AN-DESCRIPTION(ANOM-IDX)
003520         MOVE "THRESHOLD_BREACH_TEMP" TO
003530             WS-AN-TYPE-CODE(ANOM-IDX)
003540         MOVE "CRITICAL" TO WS-AN-SEVERITY(ANOM-IDX).
003550 400-EXIT.
003560     EXIT.
003570
003580****** R2 - THRESHOLD_BREACH_VOLTAGE (CRITICAL)
003590****** TWO-SIDED TEST - EITHER ABOVE THE HIGH BOUND OR BELOW THE
003600****** LOW BOUND TRIPS THE SAME RULE, SAME TYPE CODE
003610 425-APPLY-VOLT-THRESHOLD-RULE.
003620     IF WS-MT-VOLTAGE(METR-IDX) > VOLT-THRESHOLD-HIGH
003630     OR WS-MT-VOLTAGE(METR-IDX) < VOLT-THRESHOLD-LOW
003640         PERFORM 480-ADD-ANOMALY-ROW THRU 480-EXIT
003650         MOVE WS-MT-VOLTAGE(METR-IDX) TO WS-EDIT-INPUT-VAL
003660         PERFORM 650-EDIT-SIGNED-2DEC THRU 650-EXIT
003670         MOVE WS-MT-TIMESTAMP-TEXT(METR-IDX) TO
003680             WS-AN-TIMESTAMP-TEXT(ANOM-IDX)
003690*        UNLIKE R1, R2'S DESCRIPTION DOES NOT NAME THE FIXED
003700*        BOUNDS - SPEC ONLY CALLS FOR "OUTSIDE THE NORMAL RANGE"
003710         STRING "Voltage " DELIMITED BY SIZE
003720             WS-EDIT-OUTPUT-TEXT DELIMITED BY SPACE
003730             "V was outside the normal range."
003740                 DELIMITED BY SIZE
003750             INTO WS-AN-DESCRIPTION(ANOM-IDX)
003760         MOVE "THRESHOLD_BREACH_VOLTAGE" TO
003770             WS-AN-TYPE-CODE(ANOM-IDX)
003780         MOVE "CRITICAL" TO WS-AN-SEVERITY(ANOM-IDX).
003790 425-EXIT.
003800     EXIT.
003810
003820****** R3 - RAPID_CHANGE_TEMP (WARNING) - NOT RUN ON ROW 1
003830****** TWO-SIDED LIKE R2, BUT ON A DELTA RATHER THAN THE RAW
003840****** READING - A SUDDEN DROP COUNTS JUST AS MUCH AS A SUDDEN
003850****** RISE, SO THE LOW BOUND IS THE NEGATIVE OF THE THRESHOLD
003860 470-APPLY-RATE-OF-CHANGE-RULE.
003870*    METR-IDX - 1 IS SAFE HERE SINCE 300-DETECT-ANOMALIES STARTS
003880*    THIS RULE'S VARYING PERFORM AT ROW 2, NEVER ROW 1
003890     COMPUTE WS-ROC-DELTA =
003900         WS-MT-TEMPERATURE(METR-IDX) -
003910         WS-MT-TEMPERATURE(METR-IDX - 1).
003920     IF (WS-ROC-DELTA > TEMP-ROC-THRESHOLD)
003930     OR (WS-ROC-DELTA < (ZERO - TEMP-ROC-THRESHOLD))
003940         PERFORM 480-ADD-ANOMALY-ROW THRU 480-EXIT
003950         MOVE WS-ROC-DELTA TO WS-EDIT-INPUT-VAL
003960         PERFORM 650-EDIT-SIGNED-2DEC THRU 650-EXIT
003970         MOVE WS-MT-TIMESTAMP-TEXT(METR-IDX) TO
003980             WS-AN-TIMESTAMP-TEXT(ANOM-IDX)
003990         STRING "Temperature changed by " DELIMITED BY SIZE
004000             WS-EDIT-OUTPUT-TEXT DELIMITED BY SPACE
004010             "C, exceeding the rate-of-change threshold."
004020                 DELIMITED BY SIZE
004030             INTO WS-AN-DESCRIPTION(ANOM-IDX)
004040         MOVE "RAPID_CHANGE_TEMP" TO
004050             WS-AN-TYPE-CODE(ANOM-IDX)
004060         MOVE "WARNING" TO WS-AN-SEVERITY(ANOM-IDX).
004070 470-EXIT.
004080     EXIT.
004090
004100****** R4 - HEARTBEAT_LOSS (CRITICAL) - NOT RUN ON ROW 1
004110****** ONE-SIDED ONLY - A SHORT GAP IS NORMAL, ONLY A GAP LONGER
004120****** THAN THE TIMEOUT MEANS THE DEVICE STOPPED REPORTING
004130 475-APPLY-HEARTBEAT-RULE.
004140*    SAME ROW-2-OR-LATER GUARANTEE AS R3 ABOVE
004150     COMPUTE WS-GAP-SECONDS =
004160         WS-MT-SECONDS-OF-DAY(METR-IDX) -
004170         WS-MT-SECONDS-OF-DAY(METR-IDX - 1).
004180     IF WS-GAP-SECONDS > HEARTBEAT-TIMEOUT
004190         PERFORM 480-ADD-ANOMALY-ROW THRU 480-EXIT
004200         MOVE WS-GAP-SECONDS TO WS-EDIT-INPUT-VAL
004210         PERFORM 655-EDIT-UNSIGNED-1DEC THRU 655-EXIT
004220         MOVE WS-MT-TIMESTAMP-TEXT(METR-IDX) TO
004230             WS-AN-TIMESTAMP-TEXT(ANOM-IDX)
004240         STRING "No data received for " DELIMITED BY SIZE
004250             WS-EDIT-OUTPUT-TEXT DELIMITED BY SPACE
004260             " seconds. Device may be offline."
004270                 DELIMITED BY SIZE
004280             INTO WS-AN-DESCRIPTION(ANOM-IDX)
004290         MOVE "HEARTBEAT_LOSS" TO
004300             WS-AN-TYPE-CODE(ANOM-IDX)
004310         MOVE "CRITICAL" TO WS-AN-SEVERITY(ANOM-IDX).
004320 475-EXIT.
004330     EXIT.
004340
004350****** BUMPS THE ANOMALY COUNT AND POINTS ANOM-IDX AT THE NEW
004360****** SLOT - CALLED BEFORE A RULE PARAGRAPH BUILDS ITS ROW
004370****** NOTE THIS DOES NOT INITIALIZE THE NEW SLOT - THE CALLING
004380****** RULE PARAGRAPH MOVES EVERY FIELD OF IT RIGHT AFTERWARD
004390 480-ADD-ANOMALY-ROW.
004400     ADD +1 TO WS-ANOMALY-COUNT.
004410     SET ANOM-IDX TO WS-ANOMALY-COUNT.
004420 480-EXIT.
004430     EXIT.
004440
004450****** FORMATS A SIGNED COMP-3 VALUE TO 2 DECIMALS WITH NO
004460****** LEADING BLANKS - e.g. 95.50 OR -35.00 - USED BY R1, R2
004470****** AND R3, WHICH ALL NEED TWO DECIMAL PLACES ON THE
004480****** MEASURED VALUE THEY REPORT
004490 650-EDIT-SIGNED-2DEC.
004500*    EDIT THE PACKED VALUE THROUGH THE SIGNED PICTURE FIRST
004510     MOVE WS-EDIT-INPUT-VAL TO WS-EDIT-PIC-2DEC.
004520     MOVE ZERO TO WS-EDIT-LEADING-SPACES.
004530*    COUNT HOW MANY LEADING BLANKS THE EDIT LEFT BEHIND
004540     INSPECT WS-EDIT-PIC-2DEC TALLYING WS-EDIT-LEADING-SPACES
004550             FOR LEADING SPACES.
004560*    REFERENCE MODIFICATION IS 1-ORIGIN, SO BUMP THE TALLY BY
004570*    ONE TO GET THE STARTING POSITION OF THE FIRST NON-BLANK BYTE
004580     ADD 1 TO WS-EDIT-LEADING-SPACES.
004590     MOVE SPACES TO WS-EDIT-OUTPUT-TEXT.
004600*    SLICE OFF EVERYTHING FROM THE FIRST NON-BLANK BYTE TO THE
004610*    END - THIS IS THE "TRIM" FUNCTION THIS SHOP'S COMPILER LACKS
004620     MOVE WS-EDIT-PIC-2DEC(WS-EDIT-LEADING-SPACES:)
004630         TO WS-EDIT-OUTPUT-TEXT.
004640 650-EXIT.
004650     EXIT.
004660
004670****** FORMATS AN UNSIGNED COMP-3 VALUE TO 1 DECIMAL WITH NO
004680****** LEADING BLANKS - USED FOR THE HEARTBEAT GAP ONLY, WHICH
004690****** THE SPEC'S DESCRIPTION CONTRACT CALLS FOR IN ONE DECIMAL
004700****** RATHER THAN TWO
004710 655-EDIT-UNSIGNED-1DEC.
004720     MOVE WS-EDIT-INPUT-VAL TO WS-EDIT-PIC-1DEC.
004730     MOVE ZERO TO WS-EDIT-LEADING-SPACES.
004740     INSPECT WS-EDIT-PIC-1DEC TALLYING WS-EDIT-LEADING-SPACES
004750             FOR LEADING SPACES.
004760     ADD 1 TO WS-EDIT-LEADING-SPACES.
004770     MOVE SPACES TO WS-EDIT-OUTPUT-TEXT.
004780     MOVE WS-EDIT-PIC-1DEC(WS-EDIT-LEADING-SPACES:)
004790         TO WS-EDIT-OUTPUT-TEXT.
004800 655-EXIT.
004810     EXIT.
004820
004830****** STABLE INSERTION SORT, ASCENDING BY TIMESTAMP TEXT -
004840****** ONLY SWAPS ON A STRICT "GREATER THAN" SO ROWS SHARING A
004850****** TIMESTAMP NEVER TRADE PLACES (SPEC'S STABLE-SORT RULE)
004860 600-SORT-ANOMALY-TBL.
004870     MOVE "600-SORT-ANOMALY-TBL" TO PARA-NAME.
004880     IF WS-ANOMALY-COUNT < 2
004890         GO TO 600-EXIT.
004900     PERFORM 620-INSERT-ONE-ROW THRU 620-EXIT
004910             VARYING WS-SORT-OUTER-IDX FROM 2 BY 1
004920             UNTIL WS-SORT-OUTER-IDX > WS-ANOMALY-COUNT.
004930 600-EXIT.
004940     EXIT.
004950
004960 ****** ONE PASS OF THE CLASSIC INSERTION SORT - SHIFTS THE ROW AT
004970****** WS-SORT-OUTER-IDX LEFTWARD UNTIL IT REACHES ITS ORDERED
004980****** POSITION OR HITS ROW 1
004990 620-INSERT-ONE-ROW.
005000     MOVE WS-SORT-OUTER-IDX TO WS-SORT-INNER-IDX.
005010*    STOP SHIFTING THE INSTANT THE ROW TO THE LEFT IS NOT
005020*    STRICTLY GREATER - "NOT >" RATHER THAN "<=" IS WHAT KEEPS
005030*    EQUAL TIMESTAMPS FROM EVER TRADING PLACES (STABLE SORT)
005040     PERFORM 640-SHIFT-ROW-LEFT THRU 640-EXIT
005050             UNTIL WS-SORT-INNER-IDX = 1
005060             OR WS-AN-TIMESTAMP-TEXT(WS-SORT-INNER-IDX - 1) NOT
005070                > WS-AN-TIMESTAMP-TEXT(WS-SORT-INNER-IDX).
005080 620-EXIT.
005090     EXIT.
005100
005110****** SWAPS THE ROW AT WS-SORT-INNER-IDX WITH ITS LEFT
005120****** NEIGHBOR, THEN MOVES THE INNER SUBSCRIPT DOWN ONE - CALLED
005130****** REPEATEDLY BY 620 UNTIL THE ROW SETTLES INTO PLACE
005140 640-SHIFT-ROW-LEFT.
005150     MOVE WS-ANOMALY-ENTRY(WS-SORT-INNER-IDX) TO
005160          WS-ANOMALY-SWAP-DUMMY.
005170     MOVE WS-ANOMALY-ENTRY(WS-SORT-INNER-IDX - 1) TO
005180          WS-ANOMALY-ENTRY(WS-SORT-INNER-IDX).
005190     MOVE WS-ANOMALY-SWAP-DUMMY TO
005200          WS-ANOMALY-ENTRY(WS-SORT-INNER-IDX - 1).
005210     SUBTRACT 1 FROM WS-SORT-INNER-IDX.
005220 640-EXIT.
005230     EXIT.
005240
005250****** WRITES THE CONSOLE-STYLE REPORT - A BANNER LINE, ONE
005260****** DETAIL LINE PER SORTED ANOMALY (ALSO MIRRORED TO TLMANFL),
005270****** THEN A TOTAL LINE.  TLMANFL IS ONLY OPENED IF THERE IS AT
005280****** LEAST ONE ANOMALY TO WRITE TO IT.
005290 700-WRITE-REPORT.
005300     MOVE "700-WRITE-REPORT" TO PARA-NAME.
005310     MOVE SPACES TO WS-SYSOUT-REC.
005320     MOVE "--- ANOMALY REPORT (CONSOLE) ---" TO MSG.
005330     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
005340
005350*    ZERO ANOMALIES IS ITS OWN BRANCH - NO FILE IS EVER OPENED
005360*    AND THE DETAIL/TOTAL LINES ARE SKIPPED ENTIRELY
005370     IF WS-ANOMALY-COUNT = ZERO
005380         PERFORM 730-WRITE-NO-ANOMALIES-MSG THRU 730-EXIT
005390         GO TO 700-EXIT.
005400
005410     OPEN OUTPUT TLMANFL.
005420     PERFORM 720-WRITE-ANOMALY-DETAIL THRU 720-EXIT
005430             VARYING ANOM-IDX FROM 1 BY 1
005440             UNTIL ANOM-IDX > WS-ANOMALY-COUNT.
005450     CLOSE TLMANFL.
005460
005470*    TOTAL LINE - SAME LEADING-SPACE STRIP TRICK AS 650/655,
005480*    JUST AGAINST THE COUNT'S OWN EDIT PICTURE
005490     MOVE SPACES TO WS-SYSOUT-REC.
005500     MOVE WS-ANOMALY-COUNT TO WS-EDIT-COUNT.
005510     MOVE ZERO TO WS-EDIT-LEADING-SPACES.
005520     INSPECT WS-EDIT-COUNT TALLYING WS-EDIT-LEADING-SPACES
005530             FOR LEADING SPACES.
005540     ADD 1 TO WS-EDIT-LEADING-SPACES.
005550     STRING "Total anomalies: " DELIMITED BY SIZE
005560         WS-EDIT-COUNT(WS-EDIT-LEADING-SPACES:) DELIMITED BY SIZE
005570         INTO MSG.
005580     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
005590 700-EXIT.
005600     EXIT.
005610
005620****** ONE ANOMALY, TWO WRITES - THE CONSOLE-FORMATTED LINE TO
005630****** SYSOUT AND THE STRUCTURED DETAIL ROW TO TLMANFL.  BOTH
005640****** COME FROM THE SAME SORTED TABLE ENTRY AT ANOM-IDX.
005650 720-WRITE-ANOMALY-DETAIL.
005660     MOVE SPACES TO WS-SYSOUT-REC.
005670     STRING "[" DELIMITED BY SIZE
005680         WS-AN-TIMESTAMP-TEXT(ANOM-IDX) DELIMITED BY SIZE
005690         "]-[" DELIMITED BY SIZE
005700         WS-AN-SEVERITY(ANOM-IDX) DELIMITED BY SPACE
005710         "]-[" DELIMITED BY SIZE
005720         WS-AN-TYPE-CODE(ANOM-IDX) DELIMITED BY SPACE
005730         "] : " DELIMITED BY SIZE
005740         WS-AN-DESCRIPTION(ANOM-IDX) DELIMITED BY SIZE
005750         INTO MSG.
005760     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
005770
005780     MOVE WS-AN-TIMESTAMP-TEXT(ANOM-IDX) TO AN-TIMESTAMP-TEXT.
005790     MOVE WS-AN-TYPE-CODE(ANOM-IDX) TO AN-TYPE-CODE.
005800     MOVE WS-AN-SEVERITY(ANOM-IDX) TO AN-SEVERITY.
005810     MOVE WS-AN-DESCRIPTION(ANOM-IDX) TO AN-DESCRIPTION.
005820     WRITE TELEMETRY-ANOMALY-REC.
005830 720-EXIT.
005840     EXIT.
005850
005860 730-WRITE-NO-ANOMALIES-MSG.
005870     MOVE SPACES TO WS-SYSOUT-REC.
005880     MOVE "No anomalies detected. System is operating normally."
005890         TO MSG.
005900     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
005910 730-EXIT.
005920     EXIT.
005930
005940****** OPENS SYSOUT FIRST SO THE ABEND ROUTINE ALWAYS HAS
005950****** SOMEWHERE TO WRITE, THEN TLMMETR - TLMANFL IS NOT OPENED
005960****** HERE AT ALL, IT WAITS FOR 700-WRITE-REPORT TO DECIDE
005970****** WHETHER THERE IS ANYTHING TO PUT IN IT
005980 800-OPEN-FILES.
005990     MOVE "800-OPEN-FILES" TO PARA-NAME.
006000     OPEN OUTPUT SYSOUT.
006010     OPEN INPUT TLMMETR.
006020     IF CODE-FILE-NOT-FOUND
006030         MOVE "TLMMETR FILE NOT FOUND" TO ABEND-REASON
006040         GO TO 1000-ABEND-RTN.
006050 800-EXIT.
006060     EXIT.
006070
006080****** DRIVES THE WHOLE-FILE LOAD - READ ONE, STORE ONE, UNTIL
006090****** TLMMETR IS EXHAUSTED.  UNLIKE TLMINGST THIS IS NOT A
006100****** PRIMING-READ LOOP; THE FIRST READ HAPPENS HERE AND THE
006110****** STORE PARAGRAPH DOES THE REST OF THE READING ITSELF.
006120 820-LOAD-METRICS-TABLE.
006130     MOVE "820-LOAD-METRICS-TABLE" TO PARA-NAME.
006140     PERFORM 900-READ-TLMMETR THRU 900-EXIT.
006150     PERFORM 850-STORE-TABLE-ROW THRU 850-EXIT
006160             UNTIL NO-MORE-DATA.
006170 820-EXIT.
006180     EXIT.
006190
006200****** APPENDS ONE DETAIL ROW TO THE METRICS TABLE, THEN READS
006210****** THE NEXT RECORD - THIS IS WHY 820 ABOVE ONLY HAS TO
006220****** PRIME THE READ ONCE, NOT LOOP ON ITS OWN READ-THEN-STORE
006230 850-STORE-TABLE-ROW.
006240     ADD +1 TO WS-METRICS-COUNT.
006250     SET METR-IDX TO WS-METRICS-COUNT.
006260     MOVE TM-TIMESTAMP-TEXT TO WS-MT-TIMESTAMP-TEXT(METR-IDX).
006270     MOVE TM-TS-SECONDS-OF-DAY TO
006280         WS-MT-SECONDS-OF-DAY(METR-IDX).
006290     MOVE TM-TEMPERATURE TO WS-MT-TEMPERATURE(METR-IDX).
006300     MOVE TM-VOLTAGE TO WS-MT-VOLTAGE(METR-IDX).
006310     MOVE TM-STATUS-CODE TO WS-MT-STATUS-CODE(METR-IDX).
006320     PERFORM 900-READ-TLMMETR THRU 900-EXIT.
006330 850-EXIT.
006340     EXIT.
006350
006360****** READS THE NEXT TLMMETR RECORD, SKIPPING THE ONE-TIME
006370****** HEADER ROW TLMINGST WROTE AT THE TOP OF THE FILE - THE
006380****** HEADER IS COUNTED IN RECORDS-READ BUT NEVER LOADED INTO
006390****** THE METRICS TABLE
006400 900-READ-TLMMETR.
006410     READ TLMMETR
006420         AT END MOVE "N" TO MORE-DATA-SW
006430         GO TO 900-EXIT
006440     END-READ.
006450     ADD +1 TO RECORDS-READ.
006460     IF TM-HEADER-ROW
006470         GO TO 900-READ-TLMMETR.
006480 900-EXIT.
006490     EXIT.
006500
006510****** CLOSES TLMMETR AND SYSOUT ONLY - TLMANFL IS CLOSED BY
006520****** 700-WRITE-REPORT ITSELF, RIGHT AFTER ITS DETAIL WRITES,
006530****** SINCE IT MAY NEVER HAVE BEEN OPENED AT ALL
006540 860-CLOSE-FILES.
006550     MOVE "860-CLOSE-FILES" TO PARA-NAME.
006560     CLOSE TLMMETR, SYSOUT.
006570 860-EXIT.
006580     EXIT.
006590
006600****** NORMAL END-OF-JOB - CLOSE UP AND DISPLAY THE THREE RUN
006610****** COUNTERS TO THE CONSOLE FOR THE OPERATOR
006620 999-CLEANUP.
006630     MOVE "999-CLEANUP" TO PARA-NAME.
006640     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
006650     DISPLAY "** RECORDS READ **".
006660     DISPLAY RECORDS-READ.
006670     DISPLAY "** METRICS RECORDS LOADED **".
006680     DISPLAY WS-METRICS-COUNT.
006690     DISPLAY "** ANOMALIES FOUND **".
006700     DISPLAY WS-ANOMALY-COUNT.
006710     DISPLAY "******** NORMAL END OF JOB TLMANOM ********".
006720 999-EXIT.
006730     EXIT.
006740
006750****** ABNORMAL END - SAME DIVIDE-BY-ZERO FORCED-ABEND IDIOM
006760****** TLMINGST USES, FROM THE SAME ABNDREC COPYBOOK
006770 1000-ABEND-RTN.
006780     MOVE "1000-ABEND-RTN" TO PARA-NAME.
006790*    HHMMSS OF THE ABEND, SAME AS TLMINGST - TIES THIS DUMP
006800*    RECORD BACK TO THE EXACT MOMENT IN THE JOBLOG
006810     ACCEPT ABEND-TIME-STAMP FROM TIME.
006820     MOVE ZERO TO EXPECTED-VAL.
006830     MOVE ZERO TO ACTUAL-VAL.
006840     WRITE SYSOUT-REC FROM ABEND-REC.
006850     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
006860     DISPLAY "*** ABNORMAL END OF JOB - TLMANOM ***" UPON CONSOLE.
006870     DIVIDE ZERO-VAL INTO ONE-VAL.
