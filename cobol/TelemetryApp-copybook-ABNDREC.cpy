000010******************************************************************
000020*    COPYBOOK    ABNDREC                                        *
000030*    SHOP-STANDARD SYSOUT DUMP RECORD, MOVED TO SYSOUT-REC       *
000040*    WHENEVER A PROGRAM FORCES AN ABEND.  CARRIES THE LAST       *
000050*    PARAGRAPH EXECUTED AND THE VALUES BEING COMPARED WHEN        *
000060*    THE OUT-OF-BALANCE OR BAD-DATA CONDITION WAS DETECTED.       *
000070*                                                                *
000080*    MAINTENANCE                                                *
000090*    07/11/94  JHS  ORIGINAL COPYBOOK, CARRIED FORWARD FROM      *
000100*                   THE PATIENT BILLING ABEND RECORD LAYOUT     *
000110*    11/09/99  RDK  Y2K - NO DATE FIELDS HELD HERE, NO CHANGE     TKT-1125
000120*    03/02/05  PLV  1000-ABEND-RTN IN EVERY CALLING PROGRAM NOW   TKT-2098
000130*                   STAMPS ABEND-TIME-STAMP FROM TIME BEFORE THE
000140*                   WRITE - FIELD WAS SITTING UNUSED
000150******************************************************************
000160 01  ABEND-REC.
000170*    HHMMSSss, ACCEPT FROM TIME - SET IN 1000-ABEND-RTN OF EVERY
000180*    PROGRAM THAT COPIES THIS RECORD, RIGHT BEFORE THE WRITE
000190     05  ABEND-TIME-STAMP            PIC X(08).
000200     05  FILLER                      PIC X(01).
000210     05  PARA-NAME                   PIC X(24).
000220     05  FILLER                      PIC X(01).
000230     05  ABEND-REASON                PIC X(60).
000240     05  FILLER                      PIC X(01).
000250     05  EXPECTED-VAL                PIC S9(7)V99.
000260     05  FILLER                      PIC X(01).
000270     05  ACTUAL-VAL                  PIC S9(7)V99.
000280     05  FILLER                      PIC X(12).
000290
000300 01  ZERO-AND-ONE-VALS.
000310     05  ZERO-VAL                    PIC S9(1) VALUE ZERO.
000320     05  ONE-VAL                     PIC S9(1) VALUE 1.
