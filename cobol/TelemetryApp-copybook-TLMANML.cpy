000010******************************************************************
000020*    COPYBOOK    TLMANML                                        *
000030*    DESCRIBES THE ANOMALY RECORD WRITTEN BY TLMANOM TO THE     *
000040*    ANOMALY RECORD FILE.  ONE RECORD PER DETECTED ANOMALY,     *
000050*    IN ASCENDING TIMESTAMP ORDER AFTER THE IN-MEMORY SORT.     *
000060*                                                                *
000070*    MAINTENANCE                                                *
000080*    09/04/94  JHS  ORIGINAL COPYBOOK FOR TELEMETRY PROJECT     *
000090*    11/09/99  RDK  Y2K - NO DATE FIELDS HELD HERE, NO CHANGE     TKT-1124
000100*    02/17/03  PLV  ADDED AN-SEVERITY 88-LEVELS                   TKT-1887
000110******************************************************************
000120 01  TELEMETRY-ANOMALY-REC.
000130     05  AN-TIMESTAMP-TEXT           PIC X(26).
000140     05  FILLER                      PIC X(01).
000150     05  AN-TYPE-CODE                PIC X(24).
000160         88  AN-IS-TEMP-THRESHOLD        VALUE "THRESHOLD_BREACH_TEMP".
000170         88  AN-IS-VOLT-THRESHOLD        VALUE
000180                                   "THRESHOLD_BREACH_VOLTAGE".
000190         88  AN-IS-RAPID-CHANGE           VALUE "RAPID_CHANGE_TEMP".
000200         88  AN-IS-HEARTBEAT-LOSS         VALUE "HEARTBEAT_LOSS".
000210     05  FILLER                      PIC X(01).
000220     05  AN-SEVERITY                 PIC X(08).
000230         88  AN-SEVERITY-CRITICAL         VALUE "CRITICAL".
000240         88  AN-SEVERITY-WARNING          VALUE "WARNING".
000250     05  FILLER                      PIC X(01).
000260     05  AN-DESCRIPTION               PIC X(80).
000270     05  FILLER                      PIC X(09).
