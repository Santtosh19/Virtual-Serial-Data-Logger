000010******************************************************************
000020*    COPYBOOK    TELMETR                                        *
000030*    DESCRIBES THE STRUCTURED METRICS RECORD WRITTEN BY         *
000040*    TLMINGST AND READ BY TLMANOM.  ONE RECORD PER VALID        *
000050*    READING, IN ASCENDING TIMESTAMP ORDER.  FIRST RECORD ON    *
000060*    THE FILE IS A HEADER ROW (TM-RECORD-TYPE = "H").           *
000070*                                                                *
000080*    MAINTENANCE                                                *
000090*    07/11/94  JHS  ORIGINAL COPYBOOK FOR TELEMETRY PROJECT     *
000100*    03/02/98  RDK  WIDENED TM-STATUS-CODE TO X(20) PER SPEC    *
000110*    11/09/99  RDK  Y2K - TM-TS-YEAR EXPANDED TO 4 DIGITS         TKT-1123
000120*    06/14/04  PLV  ADDED TM-TS-SECONDS-OF-DAY FOR DETECTOR       TKT-2041
000130******************************************************************
000140 01  TELEMETRY-METRICS-REC.
000150     05  TM-RECORD-TYPE              PIC X(01).
000160         88  TM-HEADER-ROW                VALUE "H".
000170         88  TM-DETAIL-ROW                 VALUE "D".
000180     05  FILLER                      PIC X(01).
000190     05  TM-TIMESTAMP-TEXT           PIC X(26).
000200     05  TM-TIMESTAMP-PARTS REDEFINES TM-TIMESTAMP-TEXT.
000210         10  TM-TS-DATE-PART.
000220             15  TM-TS-YEAR          PIC 9(04).
000230             15  FILLER              PIC X(01).
000240             15  TM-TS-MONTH         PIC 9(02).
000250             15  FILLER              PIC X(01).
000260             15  TM-TS-DAY           PIC 9(02).
000270         10  FILLER                  PIC X(01).
000280         10  TM-TS-TIME-PART.
000290             15  TM-TS-HOUR          PIC 9(02).
000300             15  FILLER              PIC X(01).
000310             15  TM-TS-MINUTE        PIC 9(02).
000320             15  FILLER              PIC X(01).
000330             15  TM-TS-SECOND        PIC 9(02).
000340         10  FILLER                  PIC X(01).
000350         10  TM-TS-MICROSECONDS      PIC 9(06).
000360     05  TM-TS-SECONDS-OF-DAY        PIC 9(5)V99 COMP-3.
000370     05  FILLER                      PIC X(01).
000380     05  TM-TEMPERATURE               PIC S9(3)V99 COMP-3.
000390     05  FILLER                      PIC X(01).
000400     05  TM-VOLTAGE                   PIC S9(2)V99 COMP-3.
000410     05  FILLER                      PIC X(01).
000420     05  TM-STATUS-CODE               PIC X(20).
000430     05  TM-STATUS-CATEGORY REDEFINES TM-STATUS-CODE.
000440         10  TM-STATUS-PREFIX        PIC X(06).
000450             88  TM-STATUS-IS-FORCED      VALUE "FORCED".
000460         10  FILLER                  PIC X(14).
000470     05  FILLER                      PIC X(20).
000480
000490****** HEADER-ROW VIEW - THE FIRST RECORD ON TLMMETR CARRIES
000500****** COLUMN TITLES RATHER THAN A READING, SO TLMINGST BUILDS
000510****** IT AS PLAIN TEXT THROUGH THIS REDEFINITION INSTEAD OF
000520****** MOVING VALUES INTO THE PACKED DETAIL FIELDS ABOVE
000530 01  TELEMETRY-METRICS-HEADER-VIEW REDEFINES
000540                                     TELEMETRY-METRICS-REC
000550                                     PIC X(81).
